000100******************************************************************
000200* PROGRAMA   : 2-VIAJES-DEPURA
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Depurar els fitxers de detall de mobilitat
000500*              catalogats al pas 1: convertir el codi INE a
000600*              IDESCAT, convertir el camp de viatges de text a
000700*              numero, i eliminar els registres amb viatges=0.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 2-VIAJES-DEPURA.
001100 AUTHOR. J-R-PLANAS.
001200 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001300 DATE-WRITTEN. 02/04/1988.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001600******************************************************************
001700*   HISTORIAL DE MODIFICACIONS
001800*   ------------------------------------------------------------
001900*   DATA        PROG.   PETICIO    DESCRIPCIO
002000*   ----------  ------  ---------  ------------------------------
002100*   02/04/1988  JRP     MC-0002    Versio inicial: truncacio INE
002200*                                  a IDESCAT i filtre de zeros.
002300*   18/07/1988  JRP     MC-0016    Conversio del camp de viatges
002400*                                  amb separador decimal de coma.
002500*   09/02/1990  ATV     MC-0041    Calcul de la longitud real de
002600*                                  la ruta mitjancant INSPECT
002700*                                  TALLYING enlloc d'una mida
002800*                                  fixa de fitxer.
002900*   14/05/1992  ATV     MC-0067    Nom del fitxer depurat generat
003000*                                  amb el sufix _FILTERED al
003100*                                  directori DEPURATS.
003200*   30/11/1994  MCS     MC-0098    Traça per fitxer (mida
003300*                                  original / mida filtrada).
003400*   21/09/1998  LFQ     MC-0160    REVISIO ANY 2000: el camp DIA
003500*                                  es validat amb classe de
003600*                                  digits abans d'escriure'l al
003700*                                  fitxer depurat; no hi ha cap
003800*                                  suposicio sobre el segle.          Y2K
003900*   14/02/1999  LFQ     MC-0163    Proves amb dates 1999-12-31 i
004000*                                  2000-01-01 consecutives.            Y2K
004100*   06/06/2002  MCS     MC-0188    Nomes es tracten els fitxers
004200*                                  catalogats de tipus
004300*                                  "municipios" en aquest pas.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS MODO-VERBOSE
005200     CLASS DIGIT-CLASS IS '0' THRU '9'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT F-CATALOGO ASSIGN TO "CATALOGO.DAT"
005600             ORGANIZATION LINE SEQUENTIAL
005700             FILE STATUS IS FS-CATALOGO.
005800*    El nom real s'assigna en temps d'execucio des de
005900*    W-RUTA-ACTUAL / W-RUTA-SORTIDA (assignacio dinamica),
006000*    un fitxer diferent per cada entrada del cataleg.
006100     SELECT F-ENTRADA ASSIGN TO W-RUTA-ACTUAL
006200             ORGANIZATION LINE SEQUENTIAL
006300             FILE STATUS IS FS-ENTRADA.
006400     SELECT F-SORTIDA ASSIGN TO W-RUTA-SORTIDA
006500             ORGANIZATION LINE SEQUENTIAL
006600             FILE STATUS IS FS-SORTIDA.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  F-CATALOGO.
007000 01  CATALOGO-REG.
007100     05 CAT-ANIO                 PIC 9(4).
007200     05 CAT-MES                  PIC 9(2).
007300     05 CAT-TIPO                 PIC X(12).
007400     05 CAT-RUTA                 PIC X(120).
007500     05 CAT-TAMANO               PIC 9(12).
007600     05 FILLER                   PIC X(10).
007700*    Fitxer crua "Movilidad Municipios" (codis INE de 7 posicions)
007800 FD  F-ENTRADA.
007900 01  RUTA-CRUDA-REG.
008000     05 RC-DIA                   PIC X(10).
008100     05 RC-MUN-ORIGEN-INE         PIC X(7).
008200     05 RC-MUN-ORIGEN-NOM         PIC X(30).
008300     05 RC-MUN-DESTI-INE          PIC X(7).
008400     05 RC-MUN-DESTI-NOM          PIC X(30).
008500     05 RC-VIAJES-TXT             PIC X(12).
008600     05 FILLER                   PIC X(24).
008700*    Vista partida del codi INE d'origen (regla R1: IDESCAT es
008800*    format pels 5 primers caracters de l'INE).
008900 01  RUTA-CRUDA-PARTS REDEFINES RUTA-CRUDA-REG.
009000     05 FILLER                   PIC X(10).
009100     05 RC-MUN-ORIGEN-IDESCAT     PIC X(5).
009200     05 RC-MUN-ORIGEN-RESTA       PIC X(2).
009300     05 FILLER                   PIC X(30).
009400     05 RC-MUN-DESTI-IDESCAT      PIC X(5).
009500     05 RC-MUN-DESTI-RESTA        PIC X(2).
009600     05 FILLER                   PIC X(30).
009700     05 FILLER                   PIC X(12).
009800     05 FILLER                   PIC X(24).
009900*    Fitxer depurat (codis ja en format IDESCAT de 5 posicions)
010000 FD  F-SORTIDA.
010100 01  RUTA-DEPURADA-REG.
010200     05 CL-DIA                   PIC X(10).
010300     05 CL-MUN-ORIGEN            PIC X(5).
010400     05 CL-MUN-ORIGEN-NOM        PIC X(30).
010500     05 CL-MUN-DESTI             PIC X(5).
010600     05 CL-MUN-DESTI-NOM         PIC X(30).
010700     05 CL-VIAJES                PIC 9(9).
010800     05 FILLER                   PIC X(31).
010900*    Vista de l'any del dia depurat, per a la traca de control
011000*    (UPSI-0 en mode verbose).
011100 01  RUTA-DEPURADA-ANIO REDEFINES RUTA-DEPURADA-REG.
011200     05 RDA-ANIO                  PIC X(4).
011300     05 FILLER                    PIC X(116).
011400 WORKING-STORAGE SECTION.
011500*    Index de calcul de longitud de ruta (nivell 77, segons costum
011600*    de manteniment del departament per als comptadors d'un sol
011700*    us que no formen part d'un grup d'escriptura).
011800 77  IND-ESPAIS-FINALS            PIC 9(3) COMP VALUE 0.
011900 01  EOF-MANAGER.
012000     05 FIN-CATALEG               PIC X(01) VALUE SPACE.
012100         88 CATALEG-FIN                      VALUE HIGH-VALUE.
012200     05 FIN-ENTRADA                PIC X(01) VALUE SPACE.
012300         88 ENTRADA-FIN                       VALUE HIGH-VALUE.
012400     05 FILLER                     PIC X(03).
012500 01  COMPTADORS.
012600     05 CONT-ORIGINAL             PIC 9(9) COMP VALUE 0.
012700     05 CONT-FILTRAT               PIC 9(9) COMP VALUE 0.
012800     05 LONG-RUTA                  PIC 9(3) COMP VALUE 0.
012900     05 LONG-BASE                  PIC 9(3) COMP VALUE 0.
013000     05 FILLER                     PIC X(08).
013100 01  RUTES-DINAMIQUES.
013200     05 W-RUTA-ACTUAL             PIC X(120).
013300     05 W-RUTA-SORTIDA            PIC X(120).
013400     05 FILLER                    PIC X(04).
013500 01  FS-CODES.
013600     05 FS-CATALOGO                PIC X(02).
013700     05 FS-ENTRADA                 PIC X(02).
013800     05 FS-SORTIDA                 PIC X(02).
013900     05 FILLER                     PIC X(04).
014000*    Conversio del camp de viatges (text amb coma decimal segons
014100*    regla R2), descompost amb UNSTRING en part entera i decimal.
014200 01  VIAJES-CONVERSIO.
014300     05 VIAJES-PART-ENTERA         PIC X(9).
014400     05 VIAJES-PART-DECIMAL        PIC X(3).
014500     05 VIAJES-NUM                 PIC 9(9).
014600     05 FILLER                     PIC X(03).
014700*    Vista numerica/alfanumerica de la part entera dels viatges,
014800*    per poder comparar-la amb zero abans de moure-la al camp
014900*    numeric definitiu (regla R8).
015000 01  VIAJES-CONVERSIO-NUM REDEFINES VIAJES-CONVERSIO.
015100     05 VPE-NUM                    PIC 9(9).
015200     05 FILLER                     PIC X(06).
015300 PROCEDURE DIVISION.
015400 MAIN-PROCEDURE.
015500     PERFORM 0200-OBRIR-CATALEG.
015600     PERFORM 0300-LLEGIR-CATALEG.
015700     PERFORM 0400-PROCESSAR-ENTRADA-CATALEG
015800         UNTIL CATALEG-FIN.
015900     CLOSE F-CATALOGO.
016000     PERFORM FIN-PGM.
016100******************************************************************
016200*    0200  -  OBERTURA DEL CATALEG (SORTIDA DEL PAS 1)
016300******************************************************************
016400 0200-OBRIR-CATALEG.
016500     OPEN INPUT F-CATALOGO.
016600     IF FS-CATALOGO NOT = "00"
016700         DISPLAY "*** ERROR FATAL 2-VIAJES-DEPURA ***"
016800         DISPLAY "NO ES POT LLEGIR EL CATALEG CATALOGO.DAT"
016900         MOVE 16 TO RETURN-CODE
017000         STOP RUN
017100     END-IF.
017200     .
017300 0300-LLEGIR-CATALEG.
017400     READ F-CATALOGO
017500         AT END
017600             SET CATALEG-FIN TO TRUE
017700         NOT AT END
017800             CONTINUE
017900     END-READ.
018000     .
018100******************************************************************
018200*    0400  -  UNA ENTRADA DE CATALEG: DEPURACIO D'UN FITXER (U6)
018300******************************************************************
018400 0400-PROCESSAR-ENTRADA-CATALEG.
018500     IF CAT-TIPO NOT = "municipios"
018600         GO TO 0400-PROCESSAR-ENTRADA-CATALEG-FI
018700     END-IF.
018800     MOVE 0 TO CONT-ORIGINAL CONT-FILTRAT.
018900     PERFORM 0410-CALCULAR-RUTA-SORTIDA.
019000     OPEN INPUT F-ENTRADA.
019100     OPEN OUTPUT F-SORTIDA.
019200     IF MODO-VERBOSE
019300         DISPLAY "Processing file " W-RUTA-ACTUAL
019400     END-IF.
019500     SET ENTRADA-FIN TO FALSE.
019600     PERFORM 0420-LLEGIR-ENTRADA.
019700     PERFORM 0430-DEPURAR-UN-REGISTRE
019800         UNTIL ENTRADA-FIN.
019900     CLOSE F-ENTRADA F-SORTIDA.
020000     DISPLAY "Original size " CONT-ORIGINAL
020100              ", Filtered size " CONT-FILTRAT
020200              ", Stored in " W-RUTA-SORTIDA.
020300 0400-PROCESSAR-ENTRADA-CATALEG-FI.
020400     PERFORM 0300-LLEGIR-CATALEG.
020500     .
020600*    Calcul del nom del fitxer depurat: <base>_FILTERED.DAT dins
020700*    el directori DEPURATS. La longitud real de CAT-RUTA es
020800*    obtinguda comptant els espais finals (INSPECT TALLYING),
020900*    ja que no s'utilitzen funcions intrinseques en aquest
021000*    sistema.
021100 0410-CALCULAR-RUTA-SORTIDA.
021200     MOVE CAT-RUTA TO W-RUTA-ACTUAL.
021300     MOVE 0 TO IND-ESPAIS-FINALS.
021400     INSPECT CAT-RUTA TALLYING IND-ESPAIS-FINALS
021500         FOR TRAILING SPACE.
021600     COMPUTE LONG-RUTA = 120 - IND-ESPAIS-FINALS.
021700     COMPUTE LONG-BASE = LONG-RUTA - 4.
021800     MOVE SPACES TO W-RUTA-SORTIDA.
021900     STRING "DEPURATS/" DELIMITED BY SIZE
022000            CAT-RUTA(1:LONG-BASE) DELIMITED BY SIZE
022100            "_FILTERED.DAT" DELIMITED BY SIZE
022200         INTO W-RUTA-SORTIDA.
022300     .
022400 0420-LLEGIR-ENTRADA.
022500     READ F-ENTRADA
022600         AT END
022700             SET ENTRADA-FIN TO TRUE
022800         NOT AT END
022900             ADD 1 TO CONT-ORIGINAL
023000     END-READ.
023100     .
023200*    U1 (ine_to_idescat / to_float) + U6 (filtre viatges > 0)
023300 0430-DEPURAR-UN-REGISTRE.
023400     UNSTRING RC-VIAJES-TXT DELIMITED BY ","
023500         INTO VIAJES-PART-ENTERA VIAJES-PART-DECIMAL.
023600     MOVE VPE-NUM TO VIAJES-NUM.
023700     IF VIAJES-NUM > 0
023800         PERFORM 0440-ESCRIURE-REGISTRE-DEPURAT
023900     END-IF.
024000     PERFORM 0420-LLEGIR-ENTRADA.
024100     .
024200 0440-ESCRIURE-REGISTRE-DEPURAT.
024300     IF RC-DIA(1:4) IS NOT DIGIT-CLASS
024400         GO TO 0440-ESCRIURE-REGISTRE-DEPURAT-FI
024500     END-IF.
024600     MOVE RC-DIA TO CL-DIA.
024700     MOVE RC-MUN-ORIGEN-IDESCAT TO CL-MUN-ORIGEN.
024800     MOVE RC-MUN-ORIGEN-NOM TO CL-MUN-ORIGEN-NOM.
024900     MOVE RC-MUN-DESTI-IDESCAT TO CL-MUN-DESTI.
025000     MOVE RC-MUN-DESTI-NOM TO CL-MUN-DESTI-NOM.
025100     MOVE VIAJES-NUM TO CL-VIAJES.
025200     WRITE RUTA-DEPURADA-REG.
025300     ADD 1 TO CONT-FILTRAT.
025400 0440-ESCRIURE-REGISTRE-DEPURAT-FI.
025500     EXIT.
025600******************************************************************
025700 FIN-PGM.
025800     STOP RUN.
025900******************************************************************
