000100******************************************************************
000200* PROGRAMA   : 7-FILTRO-FECHAS
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Filtrar el fitxer de totals diaris (sortida del
000500*              programa 6-MULTIDATASET) per un interval de dates,
000600*              per un any, o per un any i mes concrets, segons
000700*              els parametres rebuts a la targeta de control.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 7-FILTRO-FECHAS.
001100 AUTHOR. L-F-QUER.
001200 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001300 DATE-WRITTEN. 28/07/1988.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001600******************************************************************
001700*   HISTORIAL DE MODIFICACIONS
001800*   ------------------------------------------------------------
001900*   DATA        PROG.   PETICIO    DESCRIPCIO
002000*   ----------  ------  ---------  ------------------------------
002100*   28/07/1988  LFQ     MC-0007    Versio inicial: nomes filtre
002200*                                  per interval de dates.
002300*   19/02/1990  LFQ     MC-0042    Afegit el filtre per any.
002400*   06/09/1991  ATV     MC-0066    Afegit el filtre per any i mes.
002500*   30/05/1996  MCS     MC-0140    Quan la targeta de control
002600*                                  arriba en blanc, s'aplica
002700*                                  l'interval per defecte de
002800*                                  gener de 2023 (peticio del
002900*                                  servei d'estudis).
003000*   19/09/1998  LFQ     MC-0165    REVISIO ANY 2000: comparacio
003100*                                  de dates feta sempre com a
003200*                                  cadena AAAA-MM-DD; no cal cap
003300*                                  canvi de mida de camp.              Y2K
003400*   12/01/2004  LFQ     MC-0211    Confirmat que els dos extrems
003500*                                  de l'interval son inclusius
003600*                                  (peticio MC-0211).
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS MODO-VERBOSE
004500     CLASS DIGIT-CLASS IS '0' THRU '9'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-PARM ASSIGN TO "PARM.DAT"
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS FS-PARM.
005100     SELECT F-DIARI ASSIGN TO "DIARI.DAT"
005200             ORGANIZATION LINE SEQUENTIAL
005300             FILE STATUS IS FS-DIARI.
005400     SELECT F-DIARI-FILTRAT ASSIGN TO "DIARI_FILTRAT.DAT"
005500             ORGANIZATION LINE SEQUENTIAL
005600             FILE STATUS IS FS-FILTRAT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  F-PARM.
006000 01  PARM-REG.
006100     05 PM-TIPO-FILTRE            PIC X(01).
006200         88 FILTRE-RANG                       VALUE "R".
006300         88 FILTRE-ANY                         VALUE "A".
006400         88 FILTRE-ANY-MES                      VALUE "M".
006500     05 PM-DATA-INICI             PIC X(10).
006600     05 PM-DATA-FI                PIC X(10).
006700     05 PM-ANIO                   PIC 9(4).
006800     05 PM-MES                    PIC 9(2).
006900     05 FILLER                    PIC X(53).
007000*    Vista dels dos extrems de l'interval com un sol bloc de
007100*    vint posicions, emprada nomes per comprovar-los en blanc.
007200 01  PARM-INTERVAL REDEFINES PARM-REG.
007300     05 FILLER                     PIC X(01).
007400     05 PMI-INTERVAL               PIC X(20).
007500     05 FILLER                     PIC X(63).
007600 FD  F-DIARI.
007700 01  DIARI-REG.
007800     05 DI-DIA                    PIC X(10).
007900     05 DI-VIAJES                 PIC 9(11).
008000     05 FILLER                    PIC X(19).
008100*    Vista partida del dia AAAA-MM-DD per a les comparacions
008200*    per any i per any-mes (regla R9: limits inclusius).
008300 01  DIARI-DIA-PARTS REDEFINES DIARI-REG.
008400     05 DDP-ANIO                   PIC X(4).
008500     05 FILLER                     PIC X(1).
008600     05 DDP-MES                    PIC X(2).
008700     05 FILLER                     PIC X(33).
008800 FD  F-DIARI-FILTRAT.
008900 01  DIARI-FILTRAT-REG.
009000     05 DF-DIA                    PIC X(10).
009100     05 DF-VIAJES                 PIC 9(11).
009200     05 FILLER                    PIC X(19).
009300 WORKING-STORAGE SECTION.
009400*    Indicador de retencio independent (nivell 77, segons costum
009500*    de manteniment del departament per als commutadors d'un sol
009600*    us).
009700 77  SW-RETENIR                     PIC 9(1) COMP VALUE 0.
009800     88 RETENIR-SI                             VALUE 1.
009900     88 RETENIR-NO                              VALUE 0.
010000 01  EOF-MANAGER.
010100     05 FIN-DIARI                   PIC X(01) VALUE SPACE.
010200         88 DIARI-FIN                          VALUE HIGH-VALUE.
010300     05 FILLER                      PIC X(03).
010400 01  COMPTADORS.
010500     05 CONT-LLEGITS                PIC 9(7) COMP VALUE 0.
010600     05 CONT-RETINGUTS               PIC 9(7) COMP VALUE 0.
010700     05 FILLER                      PIC X(09).
010800 01  FS-CODES.
010900     05 FS-PARM                     PIC X(02).
011000     05 FS-DIARI                    PIC X(02).
011100     05 FS-FILTRAT                  PIC X(02).
011200     05 FILLER                      PIC X(04).
011300*    Parametres efectius de filtratge, carregats de la targeta
011400*    de control o, en blanc, de l'interval per defecte.
011500 01  FILTRE-EFECTIU.
011600     05 FE-TIPO                     PIC X(01) VALUE "R".
011700     05 FE-DATA-INICI                PIC X(10) VALUE "2023-01-01".
011800     05 FE-DATA-FI                   PIC X(10) VALUE "2023-01-31".
011900     05 FE-ANIO                      PIC 9(4) VALUE 0.
012000     05 FE-MES                       PIC 9(2) VALUE 0.
012100     05 FILLER                      PIC X(05).
012200*    Vista dels camps numerics d'any i mes efectius, per evitar
012300*    comparar directament contra el bloc FE-TIPO/FE-DATA-INICI.
012400 01  FILTRE-EFECTIU-ANY-MES REDEFINES FILTRE-EFECTIU.
012500     05 FILLER                      PIC X(21).
012600     05 FEAM-ANIO                   PIC 9(4).
012700     05 FEAM-MES                    PIC 9(2).
012800     05 FILLER                      PIC X(05).
012900 PROCEDURE DIVISION.
013000 MAIN-PROCEDURE.
013100     PERFORM 0100-CARREGAR-PARAMETRES.
013200     PERFORM 0200-OBRIR-FITXERS.
013300     PERFORM 0300-LLEGIR-DIARI.
013400     PERFORM 0400-FILTRAR-UN-REGISTRE
013500         UNTIL DIARI-FIN.
013600     CLOSE F-DIARI F-DIARI-FILTRAT.
013700     DISPLAY "Registros leidos " CONT-LLEGITS
013800             ", Registros retenidos " CONT-RETINGUTS.
013900     PERFORM FIN-PGM.
014000******************************************************************
014100*    0100  -  TARGETA DE PARAMETRES (O INTERVAL PER DEFECTE)
014200******************************************************************
014300 0100-CARREGAR-PARAMETRES.
014400     OPEN INPUT F-PARM.
014500     IF FS-PARM NOT = "00"
014600         GO TO 0100-CARREGAR-PARAMETRES-FI
014700     END-IF.
014800     READ F-PARM
014900         AT END
015000             CONTINUE
015100         NOT AT END
015200             IF PMI-INTERVAL OF PARM-INTERVAL NOT = SPACES
015300                 OR PM-TIPO-FILTRE NOT = SPACE
015400                 PERFORM 0110-ACCEPTAR-TARGETA
015500             END-IF
015600     END-READ.
015700     CLOSE F-PARM.
015800 0100-CARREGAR-PARAMETRES-FI.
015900     EXIT.
016000 0110-ACCEPTAR-TARGETA.
016100     MOVE PM-TIPO-FILTRE TO FE-TIPO.
016200     MOVE PM-DATA-INICI TO FE-DATA-INICI.
016300     MOVE PM-DATA-FI TO FE-DATA-FI.
016400     MOVE PM-ANIO TO FE-ANIO.
016500     MOVE PM-MES TO FE-MES.
016600     .
016700******************************************************************
016800*    0200/0300  -  FITXERS D'ENTRADA I SORTIDA
016900******************************************************************
017000 0200-OBRIR-FITXERS.
017100     OPEN INPUT F-DIARI.
017200     IF FS-DIARI NOT = "00"
017300         DISPLAY "*** ERROR FATAL 7-FILTRO-FECHAS ***"
017400         DISPLAY "NO ES POT LLEGIR DIARI.DAT"
017500         MOVE 16 TO RETURN-CODE
017600         STOP RUN
017700     END-IF.
017800     OPEN OUTPUT F-DIARI-FILTRAT.
017900     .
018000 0300-LLEGIR-DIARI.
018100     READ F-DIARI
018200         AT END
018300             SET DIARI-FIN TO TRUE
018400         NOT AT END
018500             ADD 1 TO CONT-LLEGITS
018600     END-READ.
018700     .
018800******************************************************************
018900*    0400  -  CLASSIFICACIO D'UN REGISTRE DIARI (U7)
019000******************************************************************
019100 0400-FILTRAR-UN-REGISTRE.
019200     PERFORM 0410-CLASSIFICAR-FECHA.
019300     IF RETENIR-SI
019400         MOVE DI-DIA TO DF-DIA
019500         MOVE DI-VIAJES TO DF-VIAJES
019600         WRITE DIARI-FILTRAT-REG
019700         ADD 1 TO CONT-RETINGUTS
019800     END-IF.
019900     PERFORM 0300-LLEGIR-DIARI.
020000     .
020100*    Regla R9: els limits de l'interval son inclusius als dos
020200*    extrems; la comparacio AAAA-MM-DD es fa com a cadena.
020300 0410-CLASSIFICAR-FECHA.
020400     SET RETENIR-NO TO TRUE.
020500     EVALUATE TRUE
020600         WHEN FE-TIPO = "A"
020700             IF DDP-ANIO OF DIARI-DIA-PARTS = FE-ANIO
020800                 SET RETENIR-SI TO TRUE
020900             END-IF
021000         WHEN FE-TIPO = "M"
021100             IF DDP-ANIO OF DIARI-DIA-PARTS = FE-ANIO
021200                 AND DDP-MES OF DIARI-DIA-PARTS = FE-MES
021300                 SET RETENIR-SI TO TRUE
021400             END-IF
021500         WHEN OTHER
021600             IF DI-DIA >= FE-DATA-INICI
021700                 AND DI-DIA <= FE-DATA-FI
021800                 SET RETENIR-SI TO TRUE
021900             END-IF
022000     END-EVALUATE.
022100     .
022200******************************************************************
022300 FIN-PGM.
022400     STOP RUN.
022500******************************************************************
