000100******************************************************************
000200* PROGRAMA   : 4-PARES-DIRIGIDOS
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Agregar els viatges depurats per parella ordenada
000500*              origen->desti, un registre per parella, ordenat
000600*              per origen i despres per desti.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 4-PARES-DIRIGIDOS.
001000 AUTHOR. M-C-SERRA.
001100 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001200 DATE-WRITTEN. 03/06/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001500******************************************************************
001600*   HISTORIAL DE MODIFICACIONS
001700*   ------------------------------------------------------------
001800*   DATA        PROG.   PETICIO    DESCRIPCIO
001900*   ----------  ------  ---------  ------------------------------
002000*   03/06/1988  MCS     MC-0004    Versio inicial: taula de
002100*                                  parelles origen-desti.
002200*   15/11/1988  MCS     MC-0021    La clau de cerca passa de dos
002300*                                  camps separats a un sol camp
002400*                                  concatenat de 10 posicions.
002500*   18/04/1991  ATV     MC-0058    Augmentada la taula a 5000
002600*                                  parelles (abans es desbordava
002700*                                  amb mesos de molt trafic).
002800*   14/07/1994  MCS     MC-0119    Ordenacio final amb SORT
002900*                                  (origen, desti) enlloc
003000*                                  d'insercio ordenada a la taula.
003100*   19/09/1998  LFQ     MC-0162    REVISIO ANY 2000: cap camp
003200*                                  d'aquest programa conte any;
003300*                                  no cal cap canvi de mida.          Y2K
003400*   06/05/2001  MCS     MC-0195    Verificada la regla R4: les
003500*                                  parelles amb origen=desti
003600*                                  (viatge intramunicipal) es
003700*                                  mantenen com una sola parella.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS MODO-VERBOSE
004600     CLASS DIGIT-CLASS IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT F-CATALOGO ASSIGN TO "CATALOGO.DAT"
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS FS-CATALOGO.
005200     SELECT F-DEPURAT ASSIGN TO W-RUTA-DEPURADA
005300             ORGANIZATION LINE SEQUENTIAL
005400             FILE STATUS IS FS-DEPURAT.
005500     SELECT F-PARCRU ASSIGN TO "PARCRU.DAT"
005600             ORGANIZATION LINE SEQUENTIAL
005700             FILE STATUS IS FS-PARCRU.
005800     SELECT CLASSIF-PAR ASSIGN TO DISK.
005900     SELECT F-PARDIR ASSIGN TO "PARES_DIRIGIDOS.DAT"
006000             ORGANIZATION LINE SEQUENTIAL
006100             FILE STATUS IS FS-PARDIR.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  F-CATALOGO.
006500 01  CATALOGO-REG.
006600     05 CAT-ANIO                 PIC 9(4).
006700     05 CAT-MES                  PIC 9(2).
006800     05 CAT-TIPO                 PIC X(12).
006900     05 CAT-RUTA                 PIC X(120).
007000     05 CAT-TAMANO               PIC 9(12).
007100     05 FILLER                   PIC X(10).
007200 01  CATALOGO-PERIODE REDEFINES CATALOGO-REG.
007300     05 CATP-PERIODE              PIC X(6).
007400     05 FILLER                    PIC X(154).
007500 FD  F-DEPURAT.
007600 01  RUTA-DEPURADA-REG.
007700     05 CL-DIA                   PIC X(10).
007800     05 CL-MUN-ORIGEN            PIC X(5).
007900     05 CL-MUN-ORIGEN-NOM        PIC X(30).
008000     05 CL-MUN-DESTI             PIC X(5).
008100     05 CL-MUN-DESTI-NOM         PIC X(30).
008200     05 CL-VIAJES                PIC 9(9).
008300     05 FILLER                   PIC X(31).
008400*    Vista d'aparellament origen/desti, usada per construir
008500*    directament la clau concatenada de cerca a la taula.
008600 01  RUTA-DEPURADA-PARELLA REDEFINES RUTA-DEPURADA-REG.
008700     05 FILLER                    PIC X(10).
008800     05 RDP-ORIGEN                PIC X(5).
008900     05 FILLER                    PIC X(30).
009000     05 RDP-DESTI                 PIC X(5).
009100     05 FILLER                    PIC X(70).
009200 FD  F-PARCRU.
009300 01  PARCRU-REG.
009400     05 PC-ORIGEN                 PIC X(5).
009500     05 PC-DESTI                  PIC X(5).
009600     05 PC-VIAJES                 PIC 9(11).
009700     05 FILLER                    PIC X(14).
009800 SD  CLASSIF-PAR.
009900 01  CLASSIF-REG.
010000     05 SRT-ORIGEN                PIC X(5).
010100     05 SRT-DESTI                 PIC X(5).
010200     05 SRT-VIAJES                PIC 9(11).
010300     05 FILLER                    PIC X(14).
010400 FD  F-PARDIR.
010500 01  PARDIR-REG.
010600     05 PD-ORIGEN                 PIC X(5).
010700     05 PD-DESTI                  PIC X(5).
010800     05 PD-VIAJES                 PIC 9(11).
010900     05 FILLER                    PIC X(14).
011000 WORKING-STORAGE SECTION.
011100*    Indicador de cerca independent (nivell 77, segons costum de
011200*    manteniment del departament per als commutadors d'un sol us).
011300 77  SW-TROBAT                     PIC 9(1) COMP VALUE 0.
011400     88 TROBAT-SI                             VALUE 1.
011500     88 TROBAT-NO                              VALUE 0.
011600 01  EOF-MANAGER.
011700     05 FIN-CATALEG                PIC X(01) VALUE SPACE.
011800         88 CATALEG-FIN                       VALUE HIGH-VALUE.
011900     05 FIN-DEPURAT                 PIC X(01) VALUE SPACE.
012000         88 DEPURAT-FIN                        VALUE HIGH-VALUE.
012100     05 FILLER                      PIC X(03).
012200 01  COMPTADORS.
012300     05 IX-PAR                     PIC 9(4) COMP VALUE 0.
012400     05 FILLER                      PIC X(09).
012500 01  RUTES-DINAMIQUES.
012600     05 W-RUTA-DEPURADA            PIC X(120).
012700     05 IND-ESPAIS-FINALS           PIC 9(3) COMP VALUE 0.
012800     05 LONG-RUTA                   PIC 9(3) COMP VALUE 0.
012900     05 LONG-BASE                   PIC 9(3) COMP VALUE 0.
013000     05 FILLER                      PIC X(04).
013100 01  CLAU-DE-CERCA.
013200     05 CDC-ORIGEN                  PIC X(5).
013300     05 CDC-DESTI                   PIC X(5).
013400     05 FILLER                      PIC X(1).
013500 01  FS-CODES.
013600     05 FS-CATALOGO                 PIC X(02).
013700     05 FS-DEPURAT                  PIC X(02).
013800     05 FS-PARCRU                   PIC X(02).
013900     05 FS-PARDIR                   PIC X(02).
014000     05 FILLER                      PIC X(04).
014100*    Taula d'acumulacio per parella origen-desti (cerca lineal,
014200*    mateix patro que la taula de municipis de 3-MUNICIPIOS).
014300 01  TAULA-PARES.
014400     05 TP-ENTRADA OCCURS 5000 TIMES.
014500         10 TP-OCUPAT              PIC 9(1) COMP VALUE 0.
014600             88 TP-OCUPAT-SI                   VALUE 1.
014700             88 TP-OCUPAT-NO                    VALUE 0.
014800         10 TP-CLAU                PIC X(10).
014900         10 TP-VIATGES              PIC 9(11) COMP VALUE 0.
015000         10 FILLER                  PIC X(01).
015100*    Vista partida de la clau de parella, per escriure l'origen
015200*    i el desti com a dos camps separats quan cal bocar la taula.
015300 01  TAULA-PARES-PARTS REDEFINES TAULA-PARES.
015400     05 TPP-ENTRADA OCCURS 5000 TIMES.
015500         10 FILLER                 PIC 9(1).
015600         10 TPP-ORIGEN              PIC X(5).
015700         10 TPP-DESTI               PIC X(5).
015800         10 FILLER                  PIC 9(11).
015900         10 FILLER                  PIC X(01).
016000 PROCEDURE DIVISION.
016100 MAIN-PROCEDURE.
016200     PERFORM 0200-OBRIR-CATALEG.
016300     PERFORM 0300-LLEGIR-CATALEG.
016400     PERFORM 0400-ACUMULAR-FITXER-CATALOGAT
016500         UNTIL CATALEG-FIN.
016600     CLOSE F-CATALOGO.
016700     PERFORM 0600-BOCAR-TAULA-A-CRU.
016800     PERFORM 0700-ORDENAR-PARELLES.
016900     PERFORM FIN-PGM.
017000******************************************************************
017100*    0200/0300  -  CATALEG D'ENTRADA
017200******************************************************************
017300 0200-OBRIR-CATALEG.
017400     OPEN INPUT F-CATALOGO.
017500     IF FS-CATALOGO NOT = "00"
017600         DISPLAY "*** ERROR FATAL 4-PARES-DIRIGIDOS ***"
017700         DISPLAY "NO ES POT LLEGIR EL CATALEG CATALOGO.DAT"
017800         MOVE 16 TO RETURN-CODE
017900         STOP RUN
018000     END-IF.
018100     .
018200 0300-LLEGIR-CATALEG.
018300     READ F-CATALOGO
018400         AT END
018500             SET CATALEG-FIN TO TRUE
018600         NOT AT END
018700             CONTINUE
018800     END-READ.
018900     .
019000******************************************************************
019100*    0400  -  ACUMULACIO D'UN FITXER DEPURAT CATALOGAT (U3 DIR.)
019200******************************************************************
019300 0400-ACUMULAR-FITXER-CATALOGAT.
019400     IF CAT-TIPO NOT = "municipios"
019500         GO TO 0400-ACUMULAR-FITXER-CATALOGAT-FI
019600     END-IF.
019700     PERFORM 0410-CALCULAR-RUTA-DEPURADA.
019800     OPEN INPUT F-DEPURAT.
019900     IF FS-DEPURAT NOT = "00"
020000         GO TO 0400-ACUMULAR-FITXER-CATALOGAT-FI
020100     END-IF.
020200     IF MODO-VERBOSE
020300         DISPLAY "Processing file " W-RUTA-DEPURADA
020400     END-IF.
020500     SET DEPURAT-FIN TO FALSE.
020600     PERFORM 0420-LLEGIR-DEPURAT.
020700     PERFORM 0430-ACUMULAR-UN-REGISTRE
020800         UNTIL DEPURAT-FIN.
020900     CLOSE F-DEPURAT.
021000 0400-ACUMULAR-FITXER-CATALOGAT-FI.
021100     PERFORM 0300-LLEGIR-CATALEG.
021200     .
021300 0410-CALCULAR-RUTA-DEPURADA.
021400     MOVE 0 TO IND-ESPAIS-FINALS.
021500     INSPECT CAT-RUTA TALLYING IND-ESPAIS-FINALS
021600         FOR TRAILING SPACE.
021700     COMPUTE LONG-RUTA = 120 - IND-ESPAIS-FINALS.
021800     COMPUTE LONG-BASE = LONG-RUTA - 4.
021900     MOVE SPACES TO W-RUTA-DEPURADA.
022000     STRING "DEPURATS/" DELIMITED BY SIZE
022100            CAT-RUTA(1:LONG-BASE) DELIMITED BY SIZE
022200            "_FILTERED.DAT" DELIMITED BY SIZE
022300         INTO W-RUTA-DEPURADA.
022400     .
022500 0420-LLEGIR-DEPURAT.
022600     READ F-DEPURAT
022700         AT END
022800             SET DEPURAT-FIN TO TRUE
022900         NOT AT END
023000             CONTINUE
023100     END-READ.
023200     .
023300 0430-ACUMULAR-UN-REGISTRE.
023400     MOVE RDP-ORIGEN OF RUTA-DEPURADA-PARELLA TO CDC-ORIGEN.
023500     MOVE RDP-DESTI OF RUTA-DEPURADA-PARELLA TO CDC-DESTI.
023600     PERFORM 0440-CERCAR-O-CREAR-PARELLA.
023700     ADD CL-VIAJES TO TP-VIATGES(IX-PAR).
023800     PERFORM 0420-LLEGIR-DEPURAT.
023900     .
024000*    Cerca lineal per la clau concatenada origen+desti (regla
024100*    R4: origen=desti es una sola parella, no se'n fa cap
024200*    tractament especial - la clau simplement te els deu
024300*    caracters iguals repartits en dos blocs de cinc).
024400 0440-CERCAR-O-CREAR-PARELLA.
024500     MOVE 1 TO IX-PAR.
024600 0440-CERCAR-O-CREAR-PARELLA-BUCLE.
024700     IF IX-PAR > 5000
024800         GO TO 0440-CERCAR-O-CREAR-PARELLA-FI
024900     END-IF.
025000     IF TP-OCUPAT-SI(IX-PAR)
025100         AND TP-CLAU(IX-PAR) = CLAU-DE-CERCA(1:10)
025200         GO TO 0440-CERCAR-O-CREAR-PARELLA-FI
025300     END-IF.
025400     IF TP-OCUPAT-NO(IX-PAR)
025500         MOVE CDC-ORIGEN TO TPP-ORIGEN(IX-PAR) OF TAULA-PARES-PARTS
025600         MOVE CDC-DESTI TO TPP-DESTI(IX-PAR) OF TAULA-PARES-PARTS
025700         SET TP-OCUPAT-SI(IX-PAR) TO TRUE
025800         GO TO 0440-CERCAR-O-CREAR-PARELLA-FI
025900     END-IF.
026000     ADD 1 TO IX-PAR.
026100     GO TO 0440-CERCAR-O-CREAR-PARELLA-BUCLE.
026200 0440-CERCAR-O-CREAR-PARELLA-FI.
026300     EXIT.
026400******************************************************************
026500*    0600  -  BOCAT DE LA TAULA AL FITXER SENSE ORDENAR
026600******************************************************************
026700 0600-BOCAR-TAULA-A-CRU.
026800     OPEN OUTPUT F-PARCRU.
026900     MOVE 1 TO IX-PAR.
027000     PERFORM 0610-BOCAR-UNA-ENTRADA
027100         UNTIL IX-PAR > 5000.
027200     CLOSE F-PARCRU.
027300     .
027400 0610-BOCAR-UNA-ENTRADA.
027500     IF TP-OCUPAT-SI(IX-PAR)
027600         MOVE TPP-ORIGEN(IX-PAR) OF TAULA-PARES-PARTS TO PC-ORIGEN
027700         MOVE TPP-DESTI(IX-PAR) OF TAULA-PARES-PARTS TO PC-DESTI
027800         MOVE TP-VIATGES(IX-PAR) TO PC-VIAJES
027900         WRITE PARCRU-REG
028000     END-IF.
028100     ADD 1 TO IX-PAR.
028200     .
028300******************************************************************
028400*    0700  -  ORDENACIO PER ORIGEN, DESTI (ASCENDENT) - R3/U3
028500******************************************************************
028600 0700-ORDENAR-PARELLES.
028700     SORT CLASSIF-PAR
028800         ON ASCENDING KEY SRT-ORIGEN
028900         ON ASCENDING KEY SRT-DESTI
029000         USING F-PARCRU
029100         GIVING F-PARDIR.
029200     .
029300******************************************************************
029400 FIN-PGM.
029500     STOP RUN.
029600******************************************************************
