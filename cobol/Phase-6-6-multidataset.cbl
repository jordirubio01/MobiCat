000100******************************************************************
000200* PROGRAMA   : 6-MULTIDATASET
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Per a cada fitxer catalogat, sumar els viatges per
000500*              dia i afegir els totals d'aquell fitxer al fitxer
000600*              combinat de totals diaris. No es fa cap fusio
000700*              entre fitxers: les claus (dies) es poden repetir
000800*              d'un fitxer a l'altre.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 6-MULTIDATASET.
001200 AUTHOR. L-F-QUER.
001300 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001400 DATE-WRITTEN. 09/07/1988.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001700******************************************************************
001800*   HISTORIAL DE MODIFICACIONS
001900*   ------------------------------------------------------------
002000*   DATA        PROG.   PETICIO    DESCRIPCIO
002100*   ----------  ------  ---------  ------------------------------
002200*   09/07/1988  LFQ     MC-0006    Versio inicial: acumulacio per
002300*                                  dia dins de cada fitxer.
002400*   04/12/1989  LFQ     MC-0031    Es descarta l'antiga hipotesi
002500*                                  que el fitxer arriba ordenat
002600*                                  per dia; ara es fa servir una
002700*                                  taula amb cerca lineal.
002800*   17/06/1993  ATV     MC-0099    El fitxer combinat es reinicia
002900*                                  com a OUTPUT nomes una vegada,
003000*                                  abans del bucle de catalogacio.
003100*   02/02/1996  MCS     MC-0138    La taula de dies es buida
003200*                                  explicitament en acabar cada
003300*                                  fitxer (cap fusio entre
003400*                                  fitxers, tal com demana
003500*                                  l'especificacio d'explotacio).
003600*   19/09/1998  LFQ     MC-0164    REVISIO ANY 2000: cap camp
003700*                                  d'aquest programa conte any;
003800*                                  no cal cap canvi de mida.          Y2K
003900*   05/03/2002  LFQ     MC-0198    Afegida la traca "Processing
004000*                                  file" en mode verbos (UPSI-0),
004100*                                  igual que la resta de la
004200*                                  cadena de programes.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS MODO-VERBOSE
005100     CLASS DIGIT-CLASS IS '0' THRU '9'.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT F-CATALOGO ASSIGN TO "CATALOGO.DAT"
005500             ORGANIZATION LINE SEQUENTIAL
005600             FILE STATUS IS FS-CATALOGO.
005700     SELECT F-DEPURAT ASSIGN TO W-RUTA-DEPURADA
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS FS-DEPURAT.
006000     SELECT F-DIARI ASSIGN TO "DIARI.DAT"
006100             ORGANIZATION LINE SEQUENTIAL
006200             FILE STATUS IS FS-DIARI.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  F-CATALOGO.
006600 01  CATALOGO-REG.
006700     05 CAT-ANIO                 PIC 9(4).
006800     05 CAT-MES                  PIC 9(2).
006900     05 CAT-TIPO                 PIC X(12).
007000     05 CAT-RUTA                 PIC X(120).
007100     05 CAT-TAMANO               PIC 9(12).
007200     05 FILLER                   PIC X(10).
007300 01  CATALOGO-PERIODE REDEFINES CATALOGO-REG.
007400     05 CATP-PERIODE              PIC X(6).
007500     05 FILLER                    PIC X(154).
007600 FD  F-DEPURAT.
007700 01  RUTA-DEPURADA-REG.
007800     05 CL-DIA                   PIC X(10).
007900     05 CL-MUN-ORIGEN            PIC X(5).
008000     05 CL-MUN-ORIGEN-NOM        PIC X(30).
008100     05 CL-MUN-DESTI             PIC X(5).
008200     05 CL-MUN-DESTI-NOM         PIC X(30).
008300     05 CL-VIAJES                PIC 9(9).
008400     05 FILLER                   PIC X(31).
008500*    Vista partida del dia AAAA-MM-DD, usada nomes per als
008600*    missatges de traca detallats per periode (any-mes).
008700 01  RUTA-DEPURADA-DIA REDEFINES RUTA-DEPURADA-REG.
008800     05 RDD-ANIO                  PIC X(4).
008900     05 FILLER                    PIC X(1).
009000     05 RDD-MES                   PIC X(2).
009100     05 FILLER                    PIC X(1).
009200     05 RDD-DIA                   PIC X(2).
009300     05 FILLER                    PIC X(110).
009400 FD  F-DIARI.
009500 01  DIARI-REG.
009600     05 DI-DIA                    PIC X(10).
009700     05 DI-VIAJES                 PIC 9(11).
009800     05 FILLER                    PIC X(19).
009900 WORKING-STORAGE SECTION.
010000*    Indicador de cerca independent (nivell 77, segons costum de
010100*    manteniment del departament per als commutadors d'un sol us).
010200 77  SW-TROBAT                     PIC 9(1) COMP VALUE 0.
010300     88 TROBAT-SI                             VALUE 1.
010400     88 TROBAT-NO                              VALUE 0.
010500 01  EOF-MANAGER.
010600     05 FIN-CATALEG                PIC X(01) VALUE SPACE.
010700         88 CATALEG-FIN                       VALUE HIGH-VALUE.
010800     05 FIN-DEPURAT                 PIC X(01) VALUE SPACE.
010900         88 DEPURAT-FIN                        VALUE HIGH-VALUE.
011000     05 FILLER                      PIC X(03).
011100 01  COMPTADORS.
011200     05 IX-DIA                     PIC 9(4) COMP VALUE 0.
011300     05 FILLER                      PIC X(09).
011400 01  RUTES-DINAMIQUES.
011500     05 W-RUTA-DEPURADA            PIC X(120).
011600     05 IND-ESPAIS-FINALS           PIC 9(3) COMP VALUE 0.
011700     05 LONG-RUTA                   PIC 9(3) COMP VALUE 0.
011800     05 LONG-BASE                   PIC 9(3) COMP VALUE 0.
011900     05 FILLER                      PIC X(04).
012000 01  FS-CODES.
012100     05 FS-CATALOGO                 PIC X(02).
012200     05 FS-DEPURAT                  PIC X(02).
012300     05 FS-DIARI                    PIC X(02).
012400     05 FILLER                      PIC X(04).
012500*    Taula d'acumulacio per dia, buidada en acabar cada fitxer
012600*    catalogat (cap fusio entre fitxers, regla d'explotacio U5).
012700 01  TAULA-DIES.
012800     05 TD-ENTRADA OCCURS 31 TIMES.
012900         10 TD-OCUPAT              PIC 9(1) COMP VALUE 0.
013000             88 TD-OCUPAT-SI                   VALUE 1.
013100             88 TD-OCUPAT-NO                    VALUE 0.
013200         10 TD-DIA                 PIC X(10).
013300         10 TD-VIATGES              PIC 9(11) COMP VALUE 0.
013400         10 FILLER                  PIC X(01).
013500*    Vista partida de la clau de dia, per a la traca detallada
013600*    (regla d'explotacio U5, opcio verbose de l'UPSI-0).
013700 01  TAULA-DIES-PARTS REDEFINES TAULA-DIES.
013800     05 TDP-ENTRADA OCCURS 31 TIMES.
013900         10 FILLER                  PIC 9(1).
014000         10 TDP-ANIO                PIC X(4).
014100         10 FILLER                  PIC X(1).
014200         10 TDP-MES                 PIC X(2).
014300         10 TDP-RESTA               PIC X(3).
014400         10 FILLER                  PIC 9(11).
014500         10 FILLER                  PIC X(01).
014600 PROCEDURE DIVISION.
014700 MAIN-PROCEDURE.
014800     PERFORM 0150-OBRIR-DIARI.
014900     PERFORM 0200-OBRIR-CATALEG.
015000     PERFORM 0300-LLEGIR-CATALEG.
015100     PERFORM 0400-PROCESSAR-FITXER-CATALOGAT
015200         UNTIL CATALEG-FIN.
015300     CLOSE F-CATALOGO F-DIARI.
015400     PERFORM FIN-PGM.
015500******************************************************************
015600*    0150  -  FITXER COMBINAT DE SORTIDA (OBERT UNA SOLA VEGADA)
015700******************************************************************
015800 0150-OBRIR-DIARI.
015900     OPEN OUTPUT F-DIARI.
016000     .
016100******************************************************************
016200*    0200/0300  -  CATALEG D'ENTRADA
016300******************************************************************
016400 0200-OBRIR-CATALEG.
016500     OPEN INPUT F-CATALOGO.
016600     IF FS-CATALOGO NOT = "00"
016700         DISPLAY "*** ERROR FATAL 6-MULTIDATASET ***"
016800         DISPLAY "NO ES POT LLEGIR EL CATALEG CATALOGO.DAT"
016900         MOVE 16 TO RETURN-CODE
017000         STOP RUN
017100     END-IF.
017200     .
017300 0300-LLEGIR-CATALEG.
017400     READ F-CATALOGO
017500         AT END
017600             SET CATALEG-FIN TO TRUE
017700         NOT AT END
017800             CONTINUE
017900     END-READ.
018000     .
018100******************************************************************
018200*    0400  -  AGREGACIO PER DIA D'UN FITXER CATALOGAT (U5)
018300******************************************************************
018400 0400-PROCESSAR-FITXER-CATALOGAT.
018500     IF CAT-TIPO NOT = "municipios"
018600         GO TO 0400-PROCESSAR-FITXER-CATALOGAT-FI
018700     END-IF.
018800     PERFORM 0405-BUIDAR-TAULA-DIES.
018900     PERFORM 0410-CALCULAR-RUTA-DEPURADA.
019000     OPEN INPUT F-DEPURAT.
019100     IF FS-DEPURAT NOT = "00"
019200         GO TO 0400-PROCESSAR-FITXER-CATALOGAT-FI
019300     END-IF.
019400     IF MODO-VERBOSE
019500         DISPLAY "Processing file " W-RUTA-DEPURADA
019600     END-IF.
019700     SET DEPURAT-FIN TO FALSE.
019800     PERFORM 0420-LLEGIR-DEPURAT.
019900     PERFORM 0430-ACUMULAR-UN-REGISTRE
020000         UNTIL DEPURAT-FIN.
020100     CLOSE F-DEPURAT.
020200     PERFORM 0600-ESCRIURE-TOTALS-FITXER.
020300 0400-PROCESSAR-FITXER-CATALOGAT-FI.
020400     PERFORM 0300-LLEGIR-CATALEG.
020500     .
020600 0405-BUIDAR-TAULA-DIES.
020700     MOVE 1 TO IX-DIA.
020800 0405-BUIDAR-TAULA-DIES-BUCLE.
020900     IF IX-DIA > 31
021000         GO TO 0405-BUIDAR-TAULA-DIES-FI
021100     END-IF.
021200     SET TD-OCUPAT-NO(IX-DIA) TO TRUE.
021300     MOVE SPACES TO TD-DIA(IX-DIA).
021400     MOVE 0 TO TD-VIATGES(IX-DIA).
021500     ADD 1 TO IX-DIA.
021600     GO TO 0405-BUIDAR-TAULA-DIES-BUCLE.
021700 0405-BUIDAR-TAULA-DIES-FI.
021800     EXIT.
021900 0410-CALCULAR-RUTA-DEPURADA.
022000     MOVE 0 TO IND-ESPAIS-FINALS.
022100     INSPECT CAT-RUTA TALLYING IND-ESPAIS-FINALS
022200         FOR TRAILING SPACE.
022300     COMPUTE LONG-RUTA = 120 - IND-ESPAIS-FINALS.
022400     COMPUTE LONG-BASE = LONG-RUTA - 4.
022500     MOVE SPACES TO W-RUTA-DEPURADA.
022600     STRING "DEPURATS/" DELIMITED BY SIZE
022700            CAT-RUTA(1:LONG-BASE) DELIMITED BY SIZE
022800            "_FILTERED.DAT" DELIMITED BY SIZE
022900         INTO W-RUTA-DEPURADA.
023000     .
023100 0420-LLEGIR-DEPURAT.
023200     READ F-DEPURAT
023300         AT END
023400             SET DEPURAT-FIN TO TRUE
023500         NOT AT END
023600             CONTINUE
023700     END-READ.
023800     .
023900 0430-ACUMULAR-UN-REGISTRE.
024000     PERFORM 0440-CERCAR-O-CREAR-DIA.
024100     ADD CL-VIAJES TO TD-VIATGES(IX-DIA).
024200     PERFORM 0420-LLEGIR-DEPURAT.
024300     .
024400*    Cerca lineal pel dia AAAA-MM-DD (regla R3: acumulacio
024500*    enterament entera, cap decimal ni arrodoniment).
024600 0440-CERCAR-O-CREAR-DIA.
024700     MOVE 1 TO IX-DIA.
024800 0440-CERCAR-O-CREAR-DIA-BUCLE.
024900     IF IX-DIA > 31
025000         GO TO 0440-CERCAR-O-CREAR-DIA-FI
025100     END-IF.
025200     IF TD-OCUPAT-SI(IX-DIA) AND TD-DIA(IX-DIA) = CL-DIA
025300         GO TO 0440-CERCAR-O-CREAR-DIA-FI
025400     END-IF.
025500     IF TD-OCUPAT-NO(IX-DIA)
025600         MOVE CL-DIA TO TD-DIA(IX-DIA)
025700         SET TD-OCUPAT-SI(IX-DIA) TO TRUE
025800         GO TO 0440-CERCAR-O-CREAR-DIA-FI
025900     END-IF.
026000     ADD 1 TO IX-DIA.
026100     GO TO 0440-CERCAR-O-CREAR-DIA-BUCLE.
026200 0440-CERCAR-O-CREAR-DIA-FI.
026300     EXIT.
026400******************************************************************
026500*    0600  -  TOTALS DEL FITXER AFEGITS AL COMBINAT (SENSE FUSIO)
026600******************************************************************
026700 0600-ESCRIURE-TOTALS-FITXER.
026800     MOVE 1 TO IX-DIA.
026900     PERFORM 0610-ESCRIURE-UN-DIA
027000         UNTIL IX-DIA > 31.
027100     .
027200 0610-ESCRIURE-UN-DIA.
027300     IF TD-OCUPAT-SI(IX-DIA)
027400         MOVE TD-DIA(IX-DIA) TO DI-DIA
027500         MOVE TD-VIATGES(IX-DIA) TO DI-VIAJES
027600         WRITE DIARI-REG
027700     END-IF.
027800     ADD 1 TO IX-DIA.
027900     .
028000******************************************************************
028100 FIN-PGM.
028200     STOP RUN.
028300******************************************************************
