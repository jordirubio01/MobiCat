000100******************************************************************
000200* PROGRAMA   : 3-MUNICIPIOS
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Agregar els viatges depurats per municipi: total
000500*              de sortides, total d'entrades i total combinat
000600*              (sortides+entrades), un registre per municipi.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 3-MUNICIPIOS.
001000 AUTHOR. M-C-SERRA.
001100 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001200 DATE-WRITTEN. 20/05/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001500******************************************************************
001600*   HISTORIAL DE MODIFICACIONS
001700*   ------------------------------------------------------------
001800*   DATA        PROG.   PETICIO    DESCRIPCIO
001900*   ----------  ------  ---------  ------------------------------
002000*   20/05/1988  MCS     MC-0003    Versio inicial: taula d'
002100*                                  acumulacio per municipi.
002200*   11/10/1988  MCS     MC-0019    Afegit el recompte d'entrades
002300*                                  (abans nomes hi havia sortides)
002400*   02/03/1990  ATV     MC-0044    Pas d'ordenacio final amb SORT
002500*                                  enlloc de cerca binaria.
002600*   27/08/1993  MCS     MC-0105    Els tres fitxers de sortida
002700*                                  (sortides/entrades/combinat)
002800*                                  s'escriuen en una sola passada
002900*                                  posterior a l'ordenacio.
003000*   09/12/1997  LFQ     MC-0150    Augmentada la taula a 950
003100*                                  entrades (cobertura de tots
003200*                                  els municipis de Catalunya).
003300*   19/09/1998  LFQ     MC-0161    REVISIO ANY 2000: cap camp
003400*                                  d'aquest programa conte any;
003500*                                  es deixa constancia que no cal
003600*                                  cap canvi de mida de camp.          Y2K
003700*   14/04/2000  MCS     MC-0182    Autoloop de doble-comptatge
003800*                                  verificat amb municipis on
003900*                                  origen=desti (regla R4).
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS MODO-VERBOSE
004800     CLASS DIGIT-CLASS IS '0' THRU '9'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT F-CATALOGO ASSIGN TO "CATALOGO.DAT"
005200             ORGANIZATION LINE SEQUENTIAL
005300             FILE STATUS IS FS-CATALOGO.
005400     SELECT F-DEPURAT ASSIGN TO W-RUTA-DEPURADA
005500             ORGANIZATION LINE SEQUENTIAL
005600             FILE STATUS IS FS-DEPURAT.
005700     SELECT F-MUNCRU ASSIGN TO "MUNCRU.DAT"
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS FS-MUNCRU.
006000     SELECT CLASSIF-MUN ASSIGN TO DISK.
006100     SELECT F-MUNSRT ASSIGN TO "MUNSRT.DAT"
006200             ORGANIZATION LINE SEQUENTIAL
006300             FILE STATUS IS FS-MUNSRT.
006400     SELECT F-SORTIDES ASSIGN TO "MUN_SORTIDES.DAT"
006500             ORGANIZATION LINE SEQUENTIAL
006600             FILE STATUS IS FS-SORTIDES.
006700     SELECT F-ENTRADES ASSIGN TO "MUN_ENTRADES.DAT"
006800             ORGANIZATION LINE SEQUENTIAL
006900             FILE STATUS IS FS-ENTRADES.
007000     SELECT F-COMBINAT ASSIGN TO "MUN_COMBINAT.DAT"
007100             ORGANIZATION LINE SEQUENTIAL
007200             FILE STATUS IS FS-COMBINAT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  F-CATALOGO.
007600 01  CATALOGO-REG.
007700     05 CAT-ANIO                 PIC 9(4).
007800     05 CAT-MES                  PIC 9(2).
007900     05 CAT-TIPO                 PIC X(12).
008000     05 CAT-RUTA                 PIC X(120).
008100     05 CAT-TAMANO               PIC 9(12).
008200     05 FILLER                   PIC X(10).
008300 01  CATALOGO-PERIODE REDEFINES CATALOGO-REG.
008400     05 CATP-PERIODE              PIC X(6).
008500     05 FILLER                    PIC X(154).
008600 FD  F-DEPURAT.
008700 01  RUTA-DEPURADA-REG.
008800     05 CL-DIA                   PIC X(10).
008900     05 CL-MUN-ORIGEN            PIC X(5).
009000     05 CL-MUN-ORIGEN-NOM        PIC X(30).
009100     05 CL-MUN-DESTI             PIC X(5).
009200     05 CL-MUN-DESTI-NOM         PIC X(30).
009300     05 CL-VIAJES                PIC 9(9).
009400     05 FILLER                   PIC X(31).
009500*    Vista d'aparellament origen/desti, per a la comprovacio
009600*    rapida dels autollacos (regla R4: origen=desti compta doble)
009700 01  RUTA-DEPURADA-PARELLA REDEFINES RUTA-DEPURADA-REG.
009800     05 FILLER                    PIC X(10).
009900     05 RDP-ORIGEN                PIC X(5).
010000     05 FILLER                    PIC X(30).
010100     05 RDP-DESTI                 PIC X(5).
010200     05 FILLER                    PIC X(70).
010300 FD  F-MUNCRU.
010400 01  MUNCRU-REG.
010500     05 MC-CODI                   PIC X(5).
010600     05 MC-NOM                    PIC X(30).
010700     05 MC-SORTIDES               PIC 9(11).
010800     05 MC-ENTRADES                PIC 9(11).
010900     05 FILLER                    PIC X(13).
011000*    Vista en taula dels dos acumulats, per calcular el total
011100*    combinat amb un bucle en lloc d'una suma explicita.
011200 01  MUNCRU-TOTALS REDEFINES MUNCRU-REG.
011300     05 FILLER                    PIC X(35).
011400     05 MCT-TAULA OCCURS 2 TIMES   PIC 9(11).
011500     05 FILLER                    PIC X(13).
011600 SD  CLASSIF-MUN.
011700 01  CLASSIF-REG.
011800     05 SRT-CODI                  PIC X(5).
011900     05 SRT-NOM                   PIC X(30).
012000     05 SRT-SORTIDES              PIC 9(11).
012100     05 SRT-ENTRADES               PIC 9(11).
012200     05 FILLER                    PIC X(13).
012300 FD  F-MUNSRT.
012400 01  MUNSRT-REG.
012500     05 MS-CODI                   PIC X(5).
012600     05 MS-NOM                    PIC X(30).
012700     05 MS-SORTIDES               PIC 9(11).
012800     05 MS-ENTRADES               PIC 9(11).
012900     05 FILLER                    PIC X(13).
013000 FD  F-SORTIDES.
013100 01  AGG-SORTIDES-REG.
013200     05 AGS-MUNICIPIO             PIC X(5).
013300     05 AGS-MUNICIPIO-NOM         PIC X(30).
013400     05 AGS-VIAJES                PIC 9(11).
013500     05 FILLER                    PIC X(14).
013600 FD  F-ENTRADES.
013700 01  AGG-ENTRADES-REG.
013800     05 AGE-MUNICIPIO             PIC X(5).
013900     05 AGE-MUNICIPIO-NOM         PIC X(30).
014000     05 AGE-VIAJES                PIC 9(11).
014100     05 FILLER                    PIC X(14).
014200 FD  F-COMBINAT.
014300 01  AGG-COMBINAT-REG.
014400     05 AGC-MUNICIPIO             PIC X(5).
014500     05 AGC-MUNICIPIO-NOM         PIC X(30).
014600     05 AGC-VIAJES                PIC 9(11).
014700     05 FILLER                    PIC X(14).
014800 WORKING-STORAGE SECTION.
014900*    Indicador de cerca independent (nivell 77, segons costum de
015000*    manteniment del departament per als commutadors d'un sol us).
015100 77  SW-TROBAT                     PIC 9(1) COMP VALUE 0.
015200     88 TROBAT-SI                             VALUE 1.
015300     88 TROBAT-NO                              VALUE 0.
015400 01  EOF-MANAGER.
015500     05 FIN-CATALEG                PIC X(01) VALUE SPACE.
015600         88 CATALEG-FIN                       VALUE HIGH-VALUE.
015700     05 FIN-DEPURAT                 PIC X(01) VALUE SPACE.
015800         88 DEPURAT-FIN                        VALUE HIGH-VALUE.
015900     05 FIN-MUNSRT                  PIC X(01) VALUE SPACE.
016000         88 MUNSRT-FIN                         VALUE HIGH-VALUE.
016100     05 FILLER                      PIC X(03).
016200 01  COMPTADORS.
016300     05 IX-MUN                     PIC 9(4) COMP VALUE 0.
016400     05 IX-TOTAL                   PIC 9(1) COMP VALUE 0.
016500     05 COMBINAT-ACUM               PIC 9(11) COMP VALUE 0.
016600     05 FILLER                      PIC X(05).
016700 01  RUTES-DINAMIQUES.
016800     05 W-RUTA-DEPURADA            PIC X(120).
016900     05 IND-ESPAIS-FINALS           PIC 9(3) COMP VALUE 0.
017000     05 LONG-RUTA                   PIC 9(3) COMP VALUE 0.
017100     05 LONG-BASE                   PIC 9(3) COMP VALUE 0.
017200     05 FILLER                      PIC X(04).
017300 01  FS-CODES.
017400     05 FS-CATALOGO                 PIC X(02).
017500     05 FS-DEPURAT                  PIC X(02).
017600     05 FS-MUNCRU                   PIC X(02).
017700     05 FS-MUNSRT                   PIC X(02).
017800     05 FS-SORTIDES                 PIC X(02).
017900     05 FS-ENTRADES                 PIC X(02).
018000     05 FS-COMBINAT                 PIC X(02).
018100     05 FILLER                      PIC X(04).
018200*    Taula d'acumulacio per municipi (cerca lineal, mateix patro
018300*    que la taula de carpetes de 1-CATALOGUE i les de parelles de
018400*    4-PARES-DIRIGIDOS/5-PARES-NO-DIRIGIDOS).
018500 01  TAULA-MUNICIPIS.
018600     05 TM-ENTRADA OCCURS 950 TIMES.
018700         10 TM-OCUPAT              PIC 9(1) COMP VALUE 0.
018800             88 TM-OCUPAT-SI                   VALUE 1.
018900             88 TM-OCUPAT-NO                    VALUE 0.
019000         10 TM-CODI                PIC X(5).
019100         10 TM-NOM                 PIC X(30).
019200         10 TM-SORTIDES            PIC 9(11) COMP VALUE 0.
019300         10 TM-ENTRADES             PIC 9(11) COMP VALUE 0.
019400         10 FILLER                  PIC X(01).
019500 PROCEDURE DIVISION.
019600 MAIN-PROCEDURE.
019700     PERFORM 0200-OBRIR-CATALEG.
019800     PERFORM 0300-LLEGIR-CATALEG.
019900     PERFORM 0400-ACUMULAR-FITXER-CATALOGAT
020000         UNTIL CATALEG-FIN.
020100     CLOSE F-CATALOGO.
020200     PERFORM 0600-BOCAR-TAULA-A-CRU.
020300     PERFORM 0700-ORDENAR-MUNICIPIS.
020400     PERFORM 0800-ESCRIURE-TRES-SORTIDES.
020500     PERFORM FIN-PGM.
020600******************************************************************
020700*    0200/0300  -  CATALEG D'ENTRADA
020800******************************************************************
020900 0200-OBRIR-CATALEG.
021000     OPEN INPUT F-CATALOGO.
021100     IF FS-CATALOGO NOT = "00"
021200         DISPLAY "*** ERROR FATAL 3-MUNICIPIOS ***"
021300         DISPLAY "NO ES POT LLEGIR EL CATALEG CATALOGO.DAT"
021400         MOVE 16 TO RETURN-CODE
021500         STOP RUN
021600     END-IF.
021700     .
021800 0300-LLEGIR-CATALEG.
021900     READ F-CATALOGO
022000         AT END
022100             SET CATALEG-FIN TO TRUE
022200         NOT AT END
022300             CONTINUE
022400     END-READ.
022500     .
022600******************************************************************
022700*    0400  -  ACUMULACIO D'UN FITXER DEPURAT CATALOGAT (U2)
022800******************************************************************
022900 0400-ACUMULAR-FITXER-CATALOGAT.
023000     IF CAT-TIPO NOT = "municipios"
023100         GO TO 0400-ACUMULAR-FITXER-CATALOGAT-FI
023200     END-IF.
023300     PERFORM 0410-CALCULAR-RUTA-DEPURADA.
023400     OPEN INPUT F-DEPURAT.
023500     IF FS-DEPURAT NOT = "00"
023600         GO TO 0400-ACUMULAR-FITXER-CATALOGAT-FI
023700     END-IF.
023800     IF MODO-VERBOSE
023900         DISPLAY "Processing file " W-RUTA-DEPURADA
024000     END-IF.
024100     SET DEPURAT-FIN TO FALSE.
024200     PERFORM 0420-LLEGIR-DEPURAT.
024300     PERFORM 0430-ACUMULAR-UN-REGISTRE
024400         UNTIL DEPURAT-FIN.
024500     CLOSE F-DEPURAT.
024600 0400-ACUMULAR-FITXER-CATALOGAT-FI.
024700     PERFORM 0300-LLEGIR-CATALEG.
024800     .
024900 0410-CALCULAR-RUTA-DEPURADA.
025000     MOVE 0 TO IND-ESPAIS-FINALS.
025100     INSPECT CAT-RUTA TALLYING IND-ESPAIS-FINALS
025200         FOR TRAILING SPACE.
025300     COMPUTE LONG-RUTA = 120 - IND-ESPAIS-FINALS.
025400     COMPUTE LONG-BASE = LONG-RUTA - 4.
025500     MOVE SPACES TO W-RUTA-DEPURADA.
025600     STRING "DEPURATS/" DELIMITED BY SIZE
025700            CAT-RUTA(1:LONG-BASE) DELIMITED BY SIZE
025800            "_FILTERED.DAT" DELIMITED BY SIZE
025900         INTO W-RUTA-DEPURADA.
026000     .
026100 0420-LLEGIR-DEPURAT.
026200     READ F-DEPURAT
026300         AT END
026400             SET DEPURAT-FIN TO TRUE
026500         NOT AT END
026600             CONTINUE
026700     END-READ.
026800     .
026900 0430-ACUMULAR-UN-REGISTRE.
027000     PERFORM 0440-ACUMULAR-ORIGEN.
027100     PERFORM 0450-ACUMULAR-DESTI.
027200     PERFORM 0420-LLEGIR-DEPURAT.
027300     .
027400*    Sortides: se suma CL-VIAJES al municipi d'origen.
027500 0440-ACUMULAR-ORIGEN.
027600     PERFORM 0460-CERCAR-O-CREAR-MUNICIPI.
027700     ADD CL-VIAJES TO TM-SORTIDES(IX-MUN).
027800     .
027900*    Entrades: se suma CL-VIAJES al municipi de desti.
028000 0450-ACUMULAR-DESTI.
028100     PERFORM 0461-CERCAR-O-CREAR-MUNICIPI-DESTI.
028200     ADD CL-VIAJES TO TM-ENTRADES(IX-MUN).
028300     .
028400*    Cerca lineal per codi d'origen; si no existeix, s'ocupa la
028500*    primera entrada lliure de la taula.
028600 0460-CERCAR-O-CREAR-MUNICIPI.
028700     MOVE 1 TO IX-MUN.
028800 0460-CERCAR-O-CREAR-MUNICIPI-BUCLE.
028900     IF IX-MUN > 950
029000         GO TO 0460-CERCAR-O-CREAR-MUNICIPI-FI
029100     END-IF.
029200     IF TM-OCUPAT-SI(IX-MUN) AND TM-CODI(IX-MUN) = CL-MUN-ORIGEN
029300         GO TO 0460-CERCAR-O-CREAR-MUNICIPI-FI
029400     END-IF.
029500     IF TM-OCUPAT-NO(IX-MUN)
029600         MOVE CL-MUN-ORIGEN TO TM-CODI(IX-MUN)
029700         MOVE CL-MUN-ORIGEN-NOM TO TM-NOM(IX-MUN)
029800         SET TM-OCUPAT-SI(IX-MUN) TO TRUE
029900         GO TO 0460-CERCAR-O-CREAR-MUNICIPI-FI
030000     END-IF.
030100     ADD 1 TO IX-MUN.
030200     GO TO 0460-CERCAR-O-CREAR-MUNICIPI-BUCLE.
030300 0460-CERCAR-O-CREAR-MUNICIPI-FI.
030400     EXIT.
030500*    Cerca lineal per codi de desti; idem anterior amb el nom
030600*    del municipi de desti (mateix patro, clau diferent, igual
030700*    que el sistema fa servir paragrafs bessons per regio/dept).
030800 0461-CERCAR-O-CREAR-MUNICIPI-DESTI.
030900     MOVE 1 TO IX-MUN.
031000 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-BUCLE.
031100     IF IX-MUN > 950
031200         GO TO 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-FI
031300     END-IF.
031400     IF TM-OCUPAT-SI(IX-MUN) AND TM-CODI(IX-MUN) = CL-MUN-DESTI
031500         GO TO 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-FI
031600     END-IF.
031700     IF TM-OCUPAT-NO(IX-MUN)
031800         MOVE CL-MUN-DESTI TO TM-CODI(IX-MUN)
031900         MOVE CL-MUN-DESTI-NOM TO TM-NOM(IX-MUN)
032000         SET TM-OCUPAT-SI(IX-MUN) TO TRUE
032100         GO TO 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-FI
032200     END-IF.
032300     ADD 1 TO IX-MUN.
032400     GO TO 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-BUCLE.
032500 0461-CERCAR-O-CREAR-MUNICIPI-DESTI-FI.
032600     EXIT.
032700******************************************************************
032800*    0600  -  BOCAT DE LA TAULA AL FITXER SENSE ORDENAR
032900******************************************************************
033000 0600-BOCAR-TAULA-A-CRU.
033100     OPEN OUTPUT F-MUNCRU.
033200     MOVE 1 TO IX-MUN.
033300     PERFORM 0610-BOCAR-UNA-ENTRADA
033400         UNTIL IX-MUN > 950.
033500     CLOSE F-MUNCRU.
033600     .
033700 0610-BOCAR-UNA-ENTRADA.
033800     IF TM-OCUPAT-SI(IX-MUN)
033900         MOVE TM-CODI(IX-MUN) TO MC-CODI
034000         MOVE TM-NOM(IX-MUN) TO MC-NOM
034100         MOVE TM-SORTIDES(IX-MUN) TO MC-SORTIDES
034200         MOVE TM-ENTRADES(IX-MUN) TO MC-ENTRADES
034300         WRITE MUNCRU-REG
034400     END-IF.
034500     ADD 1 TO IX-MUN.
034600     .
034700******************************************************************
034800*    0700  -  ORDENACIO PER CODI DE MUNICIPI (ASCENDENT)
034900******************************************************************
035000 0700-ORDENAR-MUNICIPIS.
035100     SORT CLASSIF-MUN
035200         ON ASCENDING KEY SRT-CODI
035300         USING F-MUNCRU
035400         GIVING F-MUNSRT.
035500     .
035600******************************************************************
035700*    0800  -  UNA PASSADA, TRES FITXERS DE SORTIDA
035800******************************************************************
035900 0800-ESCRIURE-TRES-SORTIDES.
036000     OPEN INPUT F-MUNSRT.
036100     OPEN OUTPUT F-SORTIDES F-ENTRADES F-COMBINAT.
036200     PERFORM 0810-LLEGIR-MUNSRT.
036300     PERFORM 0820-ESCRIURE-UN-MUNICIPI
036400         UNTIL MUNSRT-FIN.
036500     CLOSE F-MUNSRT F-SORTIDES F-ENTRADES F-COMBINAT.
036600     .
036700 0810-LLEGIR-MUNSRT.
036800     READ F-MUNSRT
036900         AT END
037000             SET MUNSRT-FIN TO TRUE
037100         NOT AT END
037200             CONTINUE
037300     END-READ.
037400     .
037500 0820-ESCRIURE-UN-MUNICIPI.
037600     MOVE MS-CODI TO AGS-MUNICIPIO AGE-MUNICIPIO AGC-MUNICIPIO.
037700     MOVE MS-NOM TO AGS-MUNICIPIO-NOM AGE-MUNICIPIO-NOM
037800                     AGC-MUNICIPIO-NOM.
037900     MOVE MS-SORTIDES TO AGS-VIAJES.
038000     MOVE MS-ENTRADES TO AGE-VIAJES.
038100     PERFORM 0830-CALCULAR-COMBINAT.
038200     MOVE COMBINAT-ACUM TO AGC-VIAJES.
038300     WRITE AGG-SORTIDES-REG.
038400     WRITE AGG-ENTRADES-REG.
038500     WRITE AGG-COMBINAT-REG.
038600     PERFORM 0810-LLEGIR-MUNSRT.
038700     .
038800*    Total combinat (regla R4) calculat recorrent la vista en
038900*    taula MCT-TAULA del registre ja ordenat, enlloc d'una suma
039000*    directa dels dos camps.
039100 0830-CALCULAR-COMBINAT.
039200     MOVE 0 TO COMBINAT-ACUM.
039300     MOVE MS-SORTIDES TO MCT-TAULA(1) OF MUNCRU-TOTALS.
039400     MOVE MS-ENTRADES TO MCT-TAULA(2) OF MUNCRU-TOTALS.
039500     MOVE 1 TO IX-TOTAL.
039600 0830-CALCULAR-COMBINAT-BUCLE.
039700     IF IX-TOTAL > 2
039800         GO TO 0830-CALCULAR-COMBINAT-FI
039900     END-IF.
040000     ADD MCT-TAULA(IX-TOTAL) OF MUNCRU-TOTALS TO COMBINAT-ACUM.
040100     ADD 1 TO IX-TOTAL.
040200     GO TO 0830-CALCULAR-COMBINAT-BUCLE.
040300 0830-CALCULAR-COMBINAT-FI.
040400     EXIT.
040500******************************************************************
040600 FIN-PGM.
040700     STOP RUN.
040800******************************************************************
