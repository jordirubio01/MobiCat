000100******************************************************************
000200* PROGRAMA   : 1-CATALOGUE
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : Construir el cataleg dels fitxers mensuals de
000500*              mobilitat (barrios / mun_barrios / municipios) a
000600*              partir del llistat de directoris del disc.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 1-CATALOGUE.
001000 AUTHOR. J-R-PLANAS.
001100 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001200 DATE-WRITTEN. 14/03/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001500******************************************************************
001600*   HISTORIAL DE MODIFICACIONS
001700*   ------------------------------------------------------------
001800*   DATA        PROG.   PETICIO    DESCRIPCIO
001900*   ----------  ------  ---------  ------------------------------
002000*   14/03/1988  JRP     MC-0001    Versio inicial: catalogacio
002100*                                  dels tres tipus de fitxer per
002200*                                  carpeta AAAA-MM.
002300*   02/09/1988  JRP     MC-0014    Es limita la taula de carpetes
002400*                                  a 200 entrades (files noves).
002500*   19/11/1989  ATV     MC-0033    Avortament controlat quan no
002600*                                  existeix el llistat arrel.
002700*   05/02/1991  ATV     MC-0058    Ordenacio final per any/mes
002800*                                  mitjancant pas SORT separat.
002900*   23/06/1993  MCS     MC-0102    Comentaris de capcalera segons
003000*                                  norma de manteniment del 1993.
003100*   11/01/1996  MCS     MC-0140    Revisio de mides de camp per
003200*                                  acceptar rutes de 120 caracters.
003300*   08/09/1998  LFQ     MC-0171    REVISIO ANY 2000: el camp d'any
003400*                                  del cataleg es manté a 4 digits;
003500*                                  es verifica que CAT-ANIO mai
003600*                                  es trunca en la comparacio
003700*                                  d'ordenacio.                      Y2K
003800*   21/01/1999  LFQ     MC-0175    Prova addicional de l'ordenacio
003900*                                  amb dades que travessen el canvi
004000*                                  de segle (1999/2000).             Y2K
004100*   17/05/2001  LFQ     MC-0190    Ampliacio del nom d'arxiu a 40
004200*                                  caracters (noms mes llargs).
004300*   30/03/2004  JRP     MC-0214    Neteja de la rutina de cerca de
004400*                                  carpeta; es documenta l'us
004500*                                  d'INDICADOR-CARPETA.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS MODO-VERBOSE
005400     CLASS DIGIT-CLASS IS '0' THRU '9'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    Llistat de directoris generat pel pas previ de JCL
005800     SELECT F-LISTADO ASSIGN TO "LISTADO.DAT"
005900             ORGANIZATION LINE SEQUENTIAL
006000             FILE STATUS IS FS-LISTADO.
006100*    Catalogacio sense ordenar (entrada/sortida del SORT)
006200     SELECT F-CATALOGO-CRU ASSIGN TO "CATCRU.DAT"
006300             ORGANIZATION LINE SEQUENTIAL
006400             FILE STATUS IS FS-CRU.
006500     SELECT CLASSIF-CAT ASSIGN TO DISK.
006600*    Catalogacio final, ordenada per any i mes
006700     SELECT F-CATALOGO ASSIGN TO "CATALOGO.DAT"
006800             ORGANIZATION LINE SEQUENTIAL
006900             FILE STATUS IS FS-CAT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  F-LISTADO.
007300 01  LISTADO-REG.
007400     05 LIS-CARPETA              PIC X(7).
007500     05 LIS-NOMBRE-ARCHIVO       PIC X(40).
007600     05 LIS-RUTA                 PIC X(120).
007700     05 LIS-TAMANO               PIC 9(12).
007800     05 FILLER                   PIC X(11).
007900*    Vista alternativa de la carpeta AAAA-MM (REDEFINES, per
008000*    obtenir any i mes per separat sense tornar a llegir el camp).
008100 01  LISTADO-CARPETA-PARTES REDEFINES LISTADO-REG.
008200     05 LCP-ANIO                 PIC X(4).
008300     05 LCP-GUIO                 PIC X(1).
008400     05 LCP-MES                  PIC X(2).
008500     05 FILLER                   PIC X(163).
008600 FD  F-CATALOGO-CRU.
008700 01  CATCRU-REG.
008800     05 CRU-ANIO                 PIC 9(4).
008900     05 CRU-MES                  PIC 9(2).
009000     05 CRU-TIPO                 PIC X(12).
009100     05 CRU-RUTA                 PIC X(120).
009200     05 CRU-TAMANO               PIC 9(12).
009300     05 FILLER                   PIC X(10).
009400 SD  CLASSIF-CAT.
009500 01  CLASSIF-REG.
009600     05 SRT-ANIO                 PIC 9(4).
009700     05 SRT-MES                  PIC 9(2).
009800     05 SRT-TIPO                 PIC X(12).
009900     05 SRT-RUTA                 PIC X(120).
010000     05 SRT-TAMANO               PIC 9(12).
010100     05 FILLER                   PIC X(10).
010200 FD  F-CATALOGO.
010300 01  CATALOGO-REG.
010400     05 CAT-ANIO                 PIC 9(4).
010500     05 CAT-MES                  PIC 9(2).
010600     05 CAT-TIPO                 PIC X(12).
010700     05 CAT-RUTA                 PIC X(120).
010800     05 CAT-TAMANO               PIC 9(12).
010900     05 FILLER                   PIC X(10).
011000*    Vista de clau de periode (any+mes concatenats) per a
011100*    comprovacions rapides de ruptura de periode als informes
011200*    d'explotacio.
011300 01  CATALOGO-PERIODE REDEFINES CATALOGO-REG.
011400     05 CATP-PERIODE              PIC X(6).
011500     05 FILLER                    PIC X(154).
011600 WORKING-STORAGE SECTION.
011700*    Indicador de cerca independent (nivell 77, segons costum de
011800*    manteniment del departament per als commutadors d'un sol us).
011900 77  SW-TROBAT                   PIC 9(1) COMP VALUE 0.
012000     88 TROBAT-SI                           VALUE 1.
012100     88 TROBAT-NO                            VALUE 0.
012200 01  EOF-MANAGER.
012300     05 FIN-ENREG                PIC X(01) VALUE SPACE.
012400         88 LISTADO-FIN                     VALUE HIGH-VALUE.
012500     05 FILLER                   PIC X(03).
012600 01  COMPTADORS.
012700     05 CONT-REGISTRES           PIC 9(6) COMP VALUE 0.
012800     05 CONT-CARPETES            PIC 9(3) COMP VALUE 0.
012900     05 IX-CARPETA               PIC 9(3) COMP VALUE 0.
013000     05 IX-ARXIU                 PIC 9(1) COMP VALUE 0.
013100     05 FILLER                   PIC X(07).
013200 01  RUTA-ARREL-ESPERADA-GRP.
013300     05 RUTA-ARREL-ESPERADA      PIC X(40)
013400         VALUE "LLISTAT ARREL DE DATASETS MOBICAT".
013500     05 FILLER                   PIC X(10).
013600*    Taula de carpetes AAAA-MM trobades al llistat. Per a cada
013700*    carpeta es conserven els (fins a) tres fitxers que conte,
013800*    en l'ordre en que arriben, per assignar-los el tipus
013900*    segons l'ordre alfabetic de nom (regla R6).
014000 01  TAULA-CARPETES.
014100     05 TC-ENTRADA OCCURS 200 TIMES.
014200         10 TC-CARPETA            PIC X(7).
014300         10 TC-OCUPADA            PIC 9(1) COMP VALUE 0.
014400             88 TC-OCUPADA-SI                   VALUE 1.
014500             88 TC-OCUPADA-NO                   VALUE 0.
014600         10 TC-ANIO               PIC 9(4).
014700         10 TC-MES                PIC 9(2).
014800         10 TC-NUM-ARXIUS         PIC 9(1) COMP VALUE 0.
014900         10 TC-ARXIU OCCURS 3 TIMES.
015000             15 TC-ARX-NOM        PIC X(40).
015100             15 TC-ARX-RUTA       PIC X(120).
015200             15 TC-ARX-TAMANY     PIC 9(12).
015300     05 FILLER                   PIC X(01).
015400*    Taula dels noms de tipus, en l'ordre posicional de la
015500*    regla R6: 1r barrios, 2n mun_barrios, 3r municipios.
015600 01  TAULA-TIPUS.
015700     05 TT-NOM OCCURS 3 TIMES     PIC X(12).
015800     05 FILLER                   PIC X(01).
015900 01  TAULA-TIPUS-VALORS.
016000     05 FILLER PIC X(12) VALUE "barrios".
016100     05 FILLER PIC X(12) VALUE "mun_barrios".
016200     05 FILLER PIC X(12) VALUE "municipios".
016300     05 FILLER PIC X(01) VALUE SPACE.
016400*    Vista en taula dels tres valors anteriors, per inicialitzar
016500*    TAULA-TIPUS amb un sol MOVE (REDEFINES de bloc, igual que
016600*    fa la fase de comunes amb les dades de taxa).
016700 01  TAULA-TIPUS-BLOC REDEFINES TAULA-TIPUS-VALORS.
016800     05 TTB-NOM OCCURS 3 TIMES    PIC X(12).
016900     05 FILLER                   PIC X(01).
017000 01  TC-ARXIU-TEMP.
017100     05 TCT-NOM                   PIC X(40).
017200     05 TCT-RUTA                  PIC X(120).
017300     05 TCT-TAMANY                PIC 9(12).
017400     05 FILLER                    PIC X(04).
017500 01  FS-CODES.
017600     05 FS-LISTADO               PIC X(02).
017700     05 FS-CRU                   PIC X(02).
017800     05 FS-CAT                   PIC X(02).
017900     05 FILLER                   PIC X(04).
018000 PROCEDURE DIVISION.
018100 MAIN-PROCEDURE.
018200     PERFORM 0100-INICIALITZAR.
018300     PERFORM 0200-OBRIR-ENTRADA.
018400     PERFORM 0300-LLEGIR-LISTADO.
018500     PERFORM 0400-CLASSIFICAR-REGISTRE
018600         UNTIL LISTADO-FIN.
018700     CLOSE F-LISTADO.
018800     PERFORM 0600-ESCRIURE-CATALOGACIO-CRUA.
018900     PERFORM 0700-ORDENAR-CATALOGACIO.
019000     PERFORM FIN-PGM.
019100******************************************************************
019200*    0100  -  INICIALITZACIO DE TAULES I CATALEG DE TIPUS
019300******************************************************************
019400 0100-INICIALITZAR.
019500     MOVE TAULA-TIPUS-BLOC TO TAULA-TIPUS.
019600     MOVE 0 TO CONT-REGISTRES CONT-CARPETES.
019700     .
019800******************************************************************
019900*    0200  -  OBERTURA DEL LLISTAT D'ENTRADA (REGLA R11)
020000******************************************************************
020100 0200-OBRIR-ENTRADA.
020200     OPEN INPUT F-LISTADO.
020300     IF FS-LISTADO NOT = "00"
020400         DISPLAY "*** ERROR FATAL 1-CATALOGUE ***"
020500         DISPLAY "NO EXISTEIX EL DIRECTORI ARREL: "
020600                  RUTA-ARREL-ESPERADA
020700         MOVE 16 TO RETURN-CODE
020800         STOP RUN
020900     END-IF.
021000     .
021100******************************************************************
021200*    0300  -  LECTURA SEQUENCIAL DEL LLISTAT
021300******************************************************************
021400 0300-LLEGIR-LISTADO.
021500     READ F-LISTADO
021600         AT END
021700             SET LISTADO-FIN TO TRUE
021800         NOT AT END
021900             ADD 1 TO CONT-REGISTRES
022000     END-READ.
022100     .
022200******************************************************************
022300*    0400  -  CLASSIFICACIO D'UN REGISTRE DEL LLISTAT (U4)
022400******************************************************************
022500 0400-CLASSIFICAR-REGISTRE.
022600     PERFORM 0410-CERCAR-CARPETA.
022700     PERFORM 0420-REGISTRAR-ARXIU.
022800     PERFORM 0300-LLEGIR-LISTADO.
022900     .
023000*    Cerca lineal de la carpeta AAAA-MM a la taula; si no hi es,
023100*    s'ocupa la primera entrada lliure (mateix patro de cerca
023200*    lineal que s'usa a 3-MUNICIPIOS per acumular per municipi).
023300 0410-CERCAR-CARPETA.
023400     MOVE 0 TO SW-TROBAT.
023500     MOVE 1 TO IX-CARPETA.
023600 0410-CERCAR-CARPETA-BUCLE.
023700     IF IX-CARPETA > 200
023800         GO TO 0410-CERCAR-CARPETA-FI
023900     END-IF.
024000     IF TC-OCUPADA-SI(IX-CARPETA)
024100         AND TC-CARPETA(IX-CARPETA) = LIS-CARPETA
024200             SET TROBAT-SI TO TRUE
024300             GO TO 0410-CERCAR-CARPETA-FI
024400     END-IF.
024500     IF TC-OCUPADA-NO(IX-CARPETA)
024600         MOVE LIS-CARPETA TO TC-CARPETA(IX-CARPETA)
024700         SET TC-OCUPADA-SI(IX-CARPETA) TO TRUE
024800         MOVE LCP-ANIO TO TC-ANIO(IX-CARPETA)
024900         MOVE LCP-MES TO TC-MES(IX-CARPETA)
025000         ADD 1 TO CONT-CARPETES
025100         SET TROBAT-SI TO TRUE
025200         GO TO 0410-CERCAR-CARPETA-FI
025300     END-IF.
025400     ADD 1 TO IX-CARPETA.
025500     GO TO 0410-CERCAR-CARPETA-BUCLE.
025600 0410-CERCAR-CARPETA-FI.
025700     EXIT.
025800*    Insercio de l'arxiu dins la carpeta, mantenint l'ordre
025900*    alfabetic de nom (com a maxim 3 arxius per carpeta).
026000 0420-REGISTRAR-ARXIU.
026100     ADD 1 TO TC-NUM-ARXIUS(IX-CARPETA).
026200     MOVE TC-NUM-ARXIUS(IX-CARPETA) TO IX-ARXIU.
026300     MOVE LIS-NOMBRE-ARCHIVO TO TC-ARX-NOM(IX-CARPETA, IX-ARXIU).
026400     MOVE LIS-RUTA TO TC-ARX-RUTA(IX-CARPETA, IX-ARXIU).
026500     MOVE LIS-TAMANO TO TC-ARX-TAMANY(IX-CARPETA, IX-ARXIU).
026600     PERFORM 0430-ORDENAR-ARXIUS-CARPETA
026700         THRU 0432-INTERCANVIAR-2-3-FI.
026800     .
026900*    Bombolla de 3 elements com a maxim; suficient per ordenar
027000*    per nom de fitxer sense necessitat del verb SORT. Tot
027100*    l'interval es recorre amb un sol PERFORM ... THRU, i els
027200*    GO TO internes salten entre comparacions i intercanvis.
027300 0430-ORDENAR-ARXIUS-CARPETA.
027400     IF TC-NUM-ARXIUS(IX-CARPETA) < 2
027500         GO TO 0432-INTERCANVIAR-2-3-FI
027600     END-IF.
027700     IF TC-ARX-NOM(IX-CARPETA, 2) NOT < TC-ARX-NOM(IX-CARPETA, 1)
027800         GO TO 0432-INTERCANVIAR-2-3
027900     END-IF.
028000     GO TO 0431-INTERCANVIAR-1-2.
028100 0431-INTERCANVIAR-1-2.
028200     MOVE TC-ARXIU(IX-CARPETA, 1) TO TC-ARXIU-TEMP.
028300     MOVE TC-ARXIU(IX-CARPETA, 2) TO TC-ARXIU(IX-CARPETA, 1).
028400     MOVE TC-ARXIU-TEMP TO TC-ARXIU(IX-CARPETA, 2).
028500 0432-INTERCANVIAR-2-3.
028600     IF TC-NUM-ARXIUS(IX-CARPETA) < 3
028700         GO TO 0432-INTERCANVIAR-2-3-FI
028800     END-IF.
028900     IF TC-ARX-NOM(IX-CARPETA, 3) NOT < TC-ARX-NOM(IX-CARPETA, 2)
029000         GO TO 0432-INTERCANVIAR-2-3-FI
029100     END-IF.
029200     MOVE TC-ARXIU(IX-CARPETA, 2) TO TC-ARXIU-TEMP.
029300     MOVE TC-ARXIU(IX-CARPETA, 3) TO TC-ARXIU(IX-CARPETA, 2).
029400     MOVE TC-ARXIU-TEMP TO TC-ARXIU(IX-CARPETA, 3).
029500     IF TC-ARX-NOM(IX-CARPETA, 2) NOT < TC-ARX-NOM(IX-CARPETA, 1)
029600         GO TO 0432-INTERCANVIAR-2-3-FI
029700     END-IF.
029800     MOVE TC-ARXIU(IX-CARPETA, 1) TO TC-ARXIU-TEMP.
029900     MOVE TC-ARXIU(IX-CARPETA, 2) TO TC-ARXIU(IX-CARPETA, 1).
030000     MOVE TC-ARXIU-TEMP TO TC-ARXIU(IX-CARPETA, 2).
030100 0432-INTERCANVIAR-2-3-FI.
030200     EXIT.
030300******************************************************************
030400*    0600  -  BOCAT DE LA TAULA CAP AL FITXER SENSE ORDENAR
030500******************************************************************
030600 0600-ESCRIURE-CATALOGACIO-CRUA.
030700     OPEN OUTPUT F-CATALOGO-CRU.
030800     MOVE 1 TO IX-CARPETA.
030900     PERFORM 0610-ESCRIURE-UNA-CARPETA
031000         UNTIL IX-CARPETA > 200.
031100     CLOSE F-CATALOGO-CRU.
031200     .
031300 0610-ESCRIURE-UNA-CARPETA.
031400     IF TC-OCUPADA-NO(IX-CARPETA)
031500         GO TO 0610-ESCRIURE-UNA-CARPETA-FI
031600     END-IF.
031700     MOVE 1 TO IX-ARXIU.
031800     PERFORM 0620-ESCRIURE-UN-ARXIU
031900         UNTIL IX-ARXIU > TC-NUM-ARXIUS(IX-CARPETA).
032000 0610-ESCRIURE-UNA-CARPETA-FI.
032100     ADD 1 TO IX-CARPETA.
032200     .
032300 0620-ESCRIURE-UN-ARXIU.
032400     MOVE TC-ANIO(IX-CARPETA) TO CRU-ANIO.
032500     MOVE TC-MES(IX-CARPETA) TO CRU-MES.
032600     MOVE TT-NOM(IX-ARXIU) TO CRU-TIPO.
032700     MOVE TC-ARX-RUTA(IX-CARPETA, IX-ARXIU) TO CRU-RUTA.
032800     MOVE TC-ARX-TAMANY(IX-CARPETA, IX-ARXIU) TO CRU-TAMANO.
032900     WRITE CATCRU-REG.
033000     IF MODO-VERBOSE
033100         DISPLAY "Processing file " CRU-RUTA
033200     END-IF.
033300     ADD 1 TO IX-ARXIU.
033400     .
033500******************************************************************
033600*    0700  -  ORDENACIO FINAL PER ANY/MES (REGLA R7)
033700******************************************************************
033800 0700-ORDENAR-CATALOGACIO.
033900     SORT CLASSIF-CAT
034000         ON ASCENDING KEY SRT-ANIO SRT-MES
034100         USING F-CATALOGO-CRU
034200         GIVING F-CATALOGO.
034300     .
034400******************************************************************
034500 FIN-PGM.
034600     DISPLAY "1-CATALOGUE: " CONT-REGISTRES " REGISTRES LLEGITS,"
034700              " " CONT-CARPETES " CARPETES CATALOGADES".
034800     STOP RUN.
034900******************************************************************
