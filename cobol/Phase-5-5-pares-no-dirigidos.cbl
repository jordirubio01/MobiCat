000100******************************************************************
000200* PROGRAMA   : 5-PARES-NO-DIRIGIDOS
000300* SISTEMA    : MOBICAT - EXPLOTACIO BATCH DE MOBILITAT MUNICIPAL
000400* PROPOSIT   : A partir dels totals dirigits (programa anterior),
000500*              normalitzar la clau de cada parella (el codi mes
000600*              petit sempre en primer lloc) i tornar a sumar, per
000700*              obtenir un total no dirigit per parella de
000800*              municipis.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 5-PARES-NO-DIRIGIDOS.
001200 AUTHOR. A-T-VILA.
001300 INSTALLATION. SERVEI ESTUDIS MOBILITAT - EXPLOTACIO BATCH.
001400 DATE-WRITTEN. 21/06/1988.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - US INTERN DEL SERVEI.
001700******************************************************************
001800*   HISTORIAL DE MODIFICACIONS
001900*   ------------------------------------------------------------
002000*   DATA        PROG.   PETICIO    DESCRIPCIO
002100*   ----------  ------  ---------  ------------------------------
002200*   21/06/1988  ATV     MC-0005    Versio inicial: normalitzacio
002300*                                  de la clau i reacumulacio.
002400*   30/01/1989  ATV     MC-0024    Comparacio de codis feta
002500*                                  sempre com a cadena alfabetica,
002600*                                  mai com a numero (codis amb
002700*                                  zeros a l'esquerra).
002800*   22/09/1992  MCS     MC-0081    Autoparelles (origen=desti) ja
002900*                                  no es descarten; es mantenen
003000*                                  amb municipio_1=municipio_2.
003100*   11/02/1995  ATV     MC-0126    Ordenacio final amb SORT
003200*                                  (municipio_1, municipio_2).
003300*   19/09/1998  LFQ     MC-0163    REVISIO ANY 2000: cap camp
003400*                                  d'aquest programa conte any;
003500*                                  no cal cap canvi de mida.          Y2K
003600*   23/11/2003  LFQ     MC-0209    Revisada la taula d'acumulacio
003700*                                  a 5000 entrades, igual que el
003800*                                  programa de parelles dirigides.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS MODO-VERBOSE
004700     CLASS DIGIT-CLASS IS '0' THRU '9'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT F-PARDIR ASSIGN TO "PARES_DIRIGIDOS.DAT"
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS IS FS-PARDIR.
005300     SELECT F-PARNDCRU ASSIGN TO "PARNDCRU.DAT"
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS FS-PARNDCRU.
005600     SELECT CLASSIF-PARND ASSIGN TO DISK.
005700     SELECT F-PARND ASSIGN TO "PARES_NO_DIRIGIDOS.DAT"
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS FS-PARND.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-PARDIR.
006300 01  PARDIR-REG.
006400     05 PD-ORIGEN                 PIC X(5).
006500     05 PD-DESTI                  PIC X(5).
006600     05 PD-VIAJES                 PIC 9(11).
006700     05 FILLER                    PIC X(14).
006800*    Vista alternativa del mateix registre, emprada nomes per
006900*    llegibilitat quan es fa referencia als dos codis com a
007000*    "parella" en lloc d'"origen/desti" (ja no te sentit de
007100*    direccio un cop normalitzada la clau).
007200 01  PARDIR-PARELLA REDEFINES PARDIR-REG.
007300     05 PP-CODI-1                 PIC X(5).
007400     05 PP-CODI-2                 PIC X(5).
007500     05 PP-VIAJES                 PIC 9(11).
007600     05 FILLER                    PIC X(14).
007700 FD  F-PARNDCRU.
007800 01  PARNDCRU-REG.
007900     05 PN-MUNICIPIO-1             PIC X(5).
008000     05 PN-MUNICIPIO-2             PIC X(5).
008100     05 PN-VIAJES                  PIC 9(11).
008200     05 FILLER                     PIC X(14).
008300*    Vista de la clau concatenada del registre sense ordenar,
008400*    per copiar-la en un sol MOVE en lloc de dos.
008500 01  PARNDCRU-CLAU REDEFINES PARNDCRU-REG.
008600     05 PNC-CLAU                   PIC X(10).
008700     05 FILLER                     PIC X(25).
008800 SD  CLASSIF-PARND.
008900 01  CLASSIF-REG.
009000     05 SRT-MUNICIPIO-1            PIC X(5).
009100     05 SRT-MUNICIPIO-2            PIC X(5).
009200     05 SRT-VIAJES                 PIC 9(11).
009300     05 FILLER                     PIC X(14).
009400 FD  F-PARND.
009500 01  PARND-REG.
009600     05 PDN-MUNICIPIO-1            PIC X(5).
009700     05 PDN-MUNICIPIO-2            PIC X(5).
009800     05 PDN-VIAJES                 PIC 9(11).
009900     05 FILLER                     PIC X(14).
010000 WORKING-STORAGE SECTION.
010100*    Indicador de cerca independent (nivell 77, segons costum de
010200*    manteniment del departament per als commutadors d'un sol us).
010300 77  SW-TROBAT                     PIC 9(1) COMP VALUE 0.
010400     88 TROBAT-SI                             VALUE 1.
010500     88 TROBAT-NO                              VALUE 0.
010600 01  EOF-MANAGER.
010700     05 FIN-PARDIR                  PIC X(01) VALUE SPACE.
010800         88 PARDIR-FIN                         VALUE HIGH-VALUE.
010900     05 FILLER                      PIC X(03).
011000 01  COMPTADORS.
011100     05 IX-PAR                     PIC 9(4) COMP VALUE 0.
011200     05 FILLER                      PIC X(09).
011300 01  FS-CODES.
011400     05 FS-PARDIR                   PIC X(02).
011500     05 FS-PARNDCRU                 PIC X(02).
011600     05 FS-PARND                    PIC X(02).
011700     05 FILLER                      PIC X(04).
011800 01  CLAU-DE-CERCA.
011900     05 CDC-MUNICIPIO-1             PIC X(5).
012000     05 CDC-MUNICIPIO-2             PIC X(5).
012100     05 FILLER                      PIC X(1).
012200*    Taula d'acumulacio per parella no dirigida (cerca lineal,
012300*    mateix patro que la taula de parelles dirigides).
012400 01  TAULA-PARES-ND.
012500     05 TND-ENTRADA OCCURS 5000 TIMES.
012600         10 TND-OCUPAT             PIC 9(1) COMP VALUE 0.
012700             88 TND-OCUPAT-SI                  VALUE 1.
012800             88 TND-OCUPAT-NO                   VALUE 0.
012900         10 TND-CLAU                PIC X(10).
013000         10 TND-VIATGES              PIC 9(11) COMP VALUE 0.
013100         10 FILLER                   PIC X(01).
013200*    Vista partida de la clau, per escriure els dos municipis
013300*    com a camps separats en bocar la taula.
013400 01  TAULA-PARES-ND-PARTS REDEFINES TAULA-PARES-ND.
013500     05 TNDP-ENTRADA OCCURS 5000 TIMES.
013600         10 FILLER                  PIC 9(1).
013700         10 TNDP-MUNICIPIO-1         PIC X(5).
013800         10 TNDP-MUNICIPIO-2         PIC X(5).
013900         10 FILLER                   PIC 9(11).
014000         10 FILLER                   PIC X(01).
014100 PROCEDURE DIVISION.
014200 MAIN-PROCEDURE.
014300     PERFORM 0200-OBRIR-PARDIR.
014400     PERFORM 0300-LLEGIR-PARDIR.
014500     PERFORM 0400-NORMALITZAR-I-ACUMULAR
014600         UNTIL PARDIR-FIN.
014700     CLOSE F-PARDIR.
014800     PERFORM 0600-BOCAR-TAULA-A-CRU.
014900     PERFORM 0700-ORDENAR-PARELLES-ND.
015000     PERFORM FIN-PGM.
015100******************************************************************
015200*    0200/0300  -  FITXER DE PARELLES DIRIGIDES D'ENTRADA
015300******************************************************************
015400 0200-OBRIR-PARDIR.
015500     OPEN INPUT F-PARDIR.
015600     IF FS-PARDIR NOT = "00"
015700         DISPLAY "*** ERROR FATAL 5-PARES-NO-DIRIGIDOS ***"
015800         DISPLAY "NO ES POT LLEGIR PARES_DIRIGIDOS.DAT"
015900         MOVE 16 TO RETURN-CODE
016000         STOP RUN
016100     END-IF.
016200     .
016300 0300-LLEGIR-PARDIR.
016400     READ F-PARDIR
016500         AT END
016600             SET PARDIR-FIN TO TRUE
016700         NOT AT END
016800             CONTINUE
016900     END-READ.
017000     .
017100******************************************************************
017200*    0400  -  NORMALITZACIO DE LA CLAU I REACUMULACIO (U3 NO DIR.)
017300******************************************************************
017400 0400-NORMALITZAR-I-ACUMULAR.
017500     PERFORM 0410-NORMALITZAR-CLAU.
017600     PERFORM 0440-CERCAR-O-CREAR-PARELLA-ND.
017700     ADD PD-VIAJES TO TND-VIATGES(IX-PAR).
017800     PERFORM 0300-LLEGIR-PARDIR.
017900     .
018000*    Regla R5: el codi mes petit (comparacio alfabetica) es
018100*    municipio_1; les autoparelles (A,A) no canvien.
018200 0410-NORMALITZAR-CLAU.
018300     IF PD-ORIGEN <= PD-DESTI
018400         MOVE PD-ORIGEN TO CDC-MUNICIPIO-1
018500         MOVE PD-DESTI TO CDC-MUNICIPIO-2
018600     ELSE
018700         MOVE PD-DESTI TO CDC-MUNICIPIO-1
018800         MOVE PD-ORIGEN TO CDC-MUNICIPIO-2
018900     END-IF.
019000     .
019100 0440-CERCAR-O-CREAR-PARELLA-ND.
019200     MOVE 1 TO IX-PAR.
019300 0440-CERCAR-O-CREAR-PARELLA-ND-BUCLE.
019400     IF IX-PAR > 5000
019500         GO TO 0440-CERCAR-O-CREAR-PARELLA-ND-FI
019600     END-IF.
019700     IF TND-OCUPAT-SI(IX-PAR)
019800         AND TND-CLAU(IX-PAR) = CLAU-DE-CERCA(1:10)
019900         GO TO 0440-CERCAR-O-CREAR-PARELLA-ND-FI
020000     END-IF.
020100     IF TND-OCUPAT-NO(IX-PAR)
020200         MOVE CDC-MUNICIPIO-1 TO
020300             TNDP-MUNICIPIO-1(IX-PAR) OF TAULA-PARES-ND-PARTS
020400         MOVE CDC-MUNICIPIO-2 TO
020500             TNDP-MUNICIPIO-2(IX-PAR) OF TAULA-PARES-ND-PARTS
020600         SET TND-OCUPAT-SI(IX-PAR) TO TRUE
020700         GO TO 0440-CERCAR-O-CREAR-PARELLA-ND-FI
020800     END-IF.
020900     ADD 1 TO IX-PAR.
021000     GO TO 0440-CERCAR-O-CREAR-PARELLA-ND-BUCLE.
021100 0440-CERCAR-O-CREAR-PARELLA-ND-FI.
021200     EXIT.
021300******************************************************************
021400*    0600  -  BOCAT DE LA TAULA AL FITXER SENSE ORDENAR
021500******************************************************************
021600 0600-BOCAR-TAULA-A-CRU.
021700     OPEN OUTPUT F-PARNDCRU.
021800     MOVE 1 TO IX-PAR.
021900     PERFORM 0610-BOCAR-UNA-ENTRADA
022000         UNTIL IX-PAR > 5000.
022100     CLOSE F-PARNDCRU.
022200     .
022300 0610-BOCAR-UNA-ENTRADA.
022400     IF TND-OCUPAT-SI(IX-PAR)
022500         MOVE TNDP-MUNICIPIO-1(IX-PAR) OF TAULA-PARES-ND-PARTS
022600             TO PN-MUNICIPIO-1
022700         MOVE TNDP-MUNICIPIO-2(IX-PAR) OF TAULA-PARES-ND-PARTS
022800             TO PN-MUNICIPIO-2
022900         MOVE TND-VIATGES(IX-PAR) TO PN-VIAJES
023000         WRITE PARNDCRU-REG
023100     END-IF.
023200     ADD 1 TO IX-PAR.
023300     .
023400******************************************************************
023500*    0700  -  ORDENACIO PER MUNICIPIO_1, MUNICIPIO_2 - R3/U3
023600******************************************************************
023700 0700-ORDENAR-PARELLES-ND.
023800     SORT CLASSIF-PARND
023900         ON ASCENDING KEY SRT-MUNICIPIO-1
024000         ON ASCENDING KEY SRT-MUNICIPIO-2
024100         USING F-PARNDCRU
024200         GIVING F-PARND.
024300     .
024400******************************************************************
024500 FIN-PGM.
024600     STOP RUN.
024700******************************************************************
